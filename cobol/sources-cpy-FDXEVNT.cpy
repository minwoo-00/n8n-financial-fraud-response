000100* FDXEVNT.cpybk
000200*-----------------------------------------------------------*
000300* LINKAGE BLOCK FOR FDSXEVNT - BUILDS ONE FDS-EVENT RECORD
000400* FROM THE SUPPLIED FIELDS, STAMPS THE RUN CLOCK/SEQUENCE,
000500* AND WRITES IT TO FDS-EVENTS-OUT.  CALLER SUPPLIES EVERYTHING
000600* THAT VARIES BY ATTEMPT; BLANK/ZERO THE FIELDS THAT DO NOT
000700* APPLY (E.G. AMOUNT/BANK/ACCOUNT ON A LOGIN OR LOGOUT EVENT).
000800*-----------------------------------------------------------*
000900* HISTORY OF MODIFICATION:
001000*-----------------------------------------------------------*
001100* FDS001  ACNRJR 14/03/2026 - FDS BATCH PHASE 2 - INITIAL         FDS001  
001200*                             VERSION
001300*-------------------------------------------------------------*
001400 01  WK-C-EVNT-RECORD.
001500     05  WK-C-EVNT-INPUT.
001600         10  WK-C-EVNT-FUNCTION       PIC X(07).
001700             88  WK-C-EVNT-FN-WRITE    VALUE "WRITE  ".
001800             88  WK-C-EVNT-FN-CLOSE    VALUE "CLOSE  ".
001900         10  WK-C-EVNT-TYPE           PIC X(08).
002000         10  WK-C-EVNT-USERID         PIC X(10).
002100         10  WK-C-EVNT-RESULT         PIC X(16).
002200         10  WK-C-EVNT-SRC-IP         PIC X(15).
002300         10  WK-C-EVNT-COUNTRY        PIC X(02).
002400         10  WK-C-EVNT-AMOUNT         PIC 9(11).
002500         10  WK-C-EVNT-TO-BANK        PIC X(20).
002600         10  WK-C-EVNT-TO-ACCOUNT     PIC X(15).
002700         10  FILLER                   PIC X(04).
002800     05  WK-C-EVNT-OUTPUT.
002900         10  WK-C-EVNT-ERROR-CD       PIC X(07).
003000         10  WK-C-EVNT-FILE           PIC X(08).
003100         10  WK-C-EVNT-FS             PIC X(02).
003200         10  FILLER                   PIC X(03).
