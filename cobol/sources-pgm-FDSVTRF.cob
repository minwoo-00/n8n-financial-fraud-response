000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     FDSVTRF.
000500 AUTHOR.         D K WHITFIELD.
000600 INSTALLATION.   FDS BATCH FRAUD ENGINE.
000700 DATE-WRITTEN.   19 OCT 1987.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  TRANSFER UNIT BATCH DRIVER.  READS THE
001200*               TRANSFER-REQUESTS FILE ONE RECORD AT A TIME,
001300*               NORMALIZES COUNTRY/IP, LOOKS THE ACCOUNT UP IN
001400*               USER-MASTER, MAINTAINS A PER-USER 10-MINUTE
001500*               TRANSFER-VELOCITY COUNT, APPLIES THE TRANSFER
001600*               DECISION LADDER AND WRITES ONE FDS-EVENT RECORD
001700*               AND ONE RUN-LOG DECISION LINE PER ATTEMPT.
001800*               REJECTED (BLOCKED/MEDIUM) TRANSFERS SET A
001900*               RETURN-CODE FLAG AND THE RUN CONTINUES - A BATCH
002000*               JOB MUST NOT ABEND FOR ONE REJECTED RECORD.
002100*
002200*    RULE ORDER : BLOCKED - MEDIUM - SUCCESS
002300*    DESTINATION BANK/ACCOUNT ARE ALWAYS THE FIXED SAMPLE VALUES
002400*    "WOORI" / "110-***-1234" - THERE IS NO REAL DESTINATION
002500*    FIELD ON THE REQUEST RECORD.
002600*
002700*================================================================
002800* HISTORY OF MODIFICATION:
002900*================================================================
003000* LMT011  DKW 19/10/1987 - INITIAL VERSION OF THE                 LMT011  
003100*                           LIMIT-VALIDATION DRIVER FOR THE BRANCH        
003200*                           FUNDS-TRANSFER SUITE.                         
003300* LMT024  RBM 06/06/1990 - REQ#LMT-024 - ADDED THE PER-ACCOUNT    LMT024  
003400*                           ROLLING COUNT SO REPEAT TRANSFERS             
003500*                           INSIDE ONE TELLER SESSION COULD BE            
003600*                           FLAGGED.                                      
003700* LMT031  JPS 23/09/1995 - REQ#LMT-031 - FIXED DESTINATION        LMT031  
003800*                           ACCOUNT NUMBER MASKING, LAST FOUR             
003900*                           DIGITS WERE BEING MASKED INSTEAD OF           
004000*                           SHOWN.                                        
004100* LMT040  LHK 02/12/1998 - Y2K REMEDIATION - ROLLING-WINDOW START LMT040  
004200*                           FIELD WIDENED TO A 4-DIGIT YEAR,              
004300*                           WINDOW COMPARE LOGIC RECHECKED AND            
004400*                           LEFT UNCHANGED.                               
004500* LMT055  GCF 30/07/2008 - REQ#LMT-055 - REJECTED TRANSFERS NOW   LMT055  
004600*                           SET A RETURN-CODE FLAG INSTEAD OF             
004700*                           ABENDING THE STEP, OPERATIONS WANTED          
004800*                           THE BATCH TO KEEP RUNNING.                    
004900* FDS003  ACNRJR 18/03/2026 - FDS BATCH PHASE 2                   FDS003  
005000*                           - INITIAL VERSION, ADAPTED FROM THE
005100*                             OLD TRFVLMT LIMIT-VALIDATION DRIVER
005200* FDS007  TMPJAE 09/04/2026 - REQ#FDS-112 - VELOCITY WINDOW WAS   FDS007  
005300*                             NOT RESETTING AT EXACTLY 10 MINUTES
005400*                             - CHANGED COMPARE FROM "GREATER
005500*                             THAN" TO "GREATER THAN OR EQUAL"
005600*----------------------------------------------------------------*
005700 EJECT
005800**********************
005900 ENVIRONMENT DIVISION.
006000**********************
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.  IBM-AS400.
006300 OBJECT-COMPUTER.  IBM-AS400.
006400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006500                   C01 IS TOP-OF-FORM.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT TRANSFER-REQUESTS ASSIGN TO TRFREQ
007000            ORGANIZATION      IS LINE SEQUENTIAL
007100            FILE STATUS       IS WK-C-FILE-STATUS.
007200
007300     SELECT RUN-LOG ASSIGN TO RUNLOG
007400            ORGANIZATION      IS LINE SEQUENTIAL
007500            FILE STATUS       IS WK-C-FILE-STATUS.
007600
007700***************
007800 DATA DIVISION.
007900***************
008000 FILE SECTION.
008100**************
008200 FD  TRANSFER-REQUESTS
008300     LABEL RECORDS ARE OMITTED
008400     DATA RECORD IS FD-FDTRFIN-REC.
008500 01  FD-FDTRFIN-REC.
008600     COPY FDTRFIN.
008700
008800 FD  RUN-LOG
008900     LABEL RECORDS ARE OMITTED
009000     DATA RECORD IS WK-C-RUNLOG-LINE.
009100 01  WK-C-RUNLOG-LINE                  PIC X(80).
009200
009300 WORKING-STORAGE SECTION.
009400*************************
009500 01  FILLER                          PIC X(24)        VALUE
009600     "** PROGRAM FDSVTRF **".
009700
009800* ------------------ PROGRAM WORKING STORAGE -------------------*
009900 01    WK-C-COMMON.
010000 COPY FDCMWS.
010100
010200 01    WK-C-REQUEST-AREA.
010300     05  WK-C-REQ-USERID              PIC X(10).
010400     05  WK-C-REQ-AMOUNT               PIC 9(11).
010500     05  WK-C-REQ-COUNTRY              PIC X(02).
010600     05  WK-C-REQ-CLIENT-IP            PIC X(15).
010700     05  WK-C-RESULT                   PIC X(16).
010800     05  WK-C-RETURN-CODE              PIC 9(02) COMP.
010900         88  WK-C-RC-ACCEPTED           VALUE 0.
011000         88  WK-C-RC-REJECTED           VALUE 4.
011100     05  FILLER                        PIC X(04).
011200
011300 01    WK-C-VELOCITY-AREA.
011400     05  WK-C-VEL-FOUND-IX             PIC 9(04) COMP.
011500     05  WK-C-VEL-THIS-COUNT           PIC 9(04) COMP.
011600     05  WK-C-VEL-ELAPSED              PIC 9(08) COMP.
011700     05  FILLER                        PIC X(04).
011800
011900 01    WK-C-RUN-TOTALS.
012000     05  WK-C-TOT-TRF-SUCCESS          PIC 9(07) COMP VALUE ZERO.
012100     05  WK-C-TOT-TRF-BLOCKED          PIC 9(07) COMP VALUE ZERO.
012200     05  WK-C-TOT-TRF-MEDIUM           PIC 9(07) COMP VALUE ZERO.
012300     05  WK-C-TOT-TRF-AMOUNT          PIC 9(13) COMP-3 VALUE ZERO.
012400     05  FILLER                        PIC X(04).
012500
012600 01    WK-C-EDIT-AREA.
012700     05  WK-C-EDIT-7                   PIC ZZZZZZ9.
012800     05  WK-C-EDIT-13                  PIC Z(12)9.
012900     05  FILLER                        PIC X(02).
013000 01    WK-C-PTR                        PIC 9(04) COMP.
013100
013200 01    WK-C-LITERALS.
013300     05  C-TO-BANK                     PIC X(20) VALUE
013400         "WOORI".
013500     05  C-TO-ACCOUNT                  PIC X(15) VALUE
013600         "110-***-1234".
013700     05  C-TEN-MINUTES                 PIC 9(08) COMP VALUE
013800         600.
013900     05  FILLER                        PIC X(04).
014000
014100*---------------------------------------------------------------*
014200* THESE ARE THE SAME CALL-PARAMETER BLOCKS THE CALLED ROUTINES  *
014300* DECLARE IN THEIR OWN LINKAGE SECTIONS - THE CALLER OWNS THE   *
014400* STORAGE, THE CALLEE ONLY DESCRIBES IT.                        *
014500*---------------------------------------------------------------*
014600 COPY FDXIPCC.
014700 COPY FDXUMST.
014800 COPY FDXEVNT.
014900
015000*****************
015100 LINKAGE SECTION.
015200*****************
015300*    (NONE - FDSVTRF IS A JOB-STEP PROGRAM, NOT A CALLED ONE)
015400
015500 EJECT
015600*****************************
015700 PROCEDURE DIVISION.
015800*****************************
015900 MAIN-MODULE.
016000     PERFORM A000-START-PROGRAM-ROUTINE
016100        THRU A099-START-PROGRAM-ROUTINE-EX.
016200
016300     PERFORM B000-MAIN-PROCESSING
016400        THRU B999-MAIN-PROCESSING-EX
016500        UNTIL WK-C-EOF-TRANSFER-YES.
016600
016700     PERFORM D000-WRITE-RUN-SUMMARY
016800        THRU D099-WRITE-RUN-SUMMARY-EX.
016900
017000     PERFORM Z000-END-PROGRAM-ROUTINE
017100        THRU Z999-END-PROGRAM-ROUTINE-EX.
017200     STOP RUN.
017300
017400*----------------------------------------------------------------*
017500 A000-START-PROGRAM-ROUTINE.
017600*----------------------------------------------------------------*
017700     OPEN INPUT TRANSFER-REQUESTS.
017800     IF  NOT WK-C-SUCCESSFUL
017900         DISPLAY "FDSVTRF - OPEN FILE ERROR - TRFREQ"
018000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018100         GO TO Y900-ABNORMAL-TERMINATION.
018200
018300     OPEN OUTPUT RUN-LOG.
018400     IF  NOT WK-C-SUCCESSFUL
018500         DISPLAY "FDSVTRF - OPEN FILE ERROR - RUNLOG"
018600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018700         GO TO Y900-ABNORMAL-TERMINATION.
018800
018900     PERFORM A500-READ-TRANSFER-REQUEST
019000        THRU A599-READ-TRANSFER-REQUEST-EX.
019100
019200 A099-START-PROGRAM-ROUTINE-EX.
019300     EXIT.
019400
019500*----------------------------------------------------------------*
019600 A500-READ-TRANSFER-REQUEST.
019700*----------------------------------------------------------------*
019800     READ TRANSFER-REQUESTS
019900        AT END
020000           MOVE "Y"                 TO WK-C-EOF-TRANSFER
020100        NOT AT END
020200           MOVE FDTRFIN-USERID      TO WK-C-REQ-USERID
020300           MOVE FDTRFIN-AMOUNT      TO WK-C-REQ-AMOUNT
020400           MOVE FDTRFIN-COUNTRY     TO WK-C-REQ-COUNTRY
020500           MOVE FDTRFIN-CLIENT-IP   TO WK-C-REQ-CLIENT-IP
020600     END-READ.
020700
020800 A599-READ-TRANSFER-REQUEST-EX.
020900     EXIT.
021000
021100*----------------------------------------------------------------*
021200*                   B000-MAIN-PROCESSING                       *
021300*  ONE TRANSFER ATTEMPT PER PASS, THEN READ THE NEXT RECORD     *
021400*----------------------------------------------------------------*
021500 B000-MAIN-PROCESSING.
021600*----------------------------------------------------------------*
021700     MOVE ZERO                      TO WK-C-RETURN-CODE.
021800
021900     MOVE WK-C-REQ-COUNTRY          TO WK-C-IPCC-RAW-COUNTRY.
022000     MOVE WK-C-REQ-CLIENT-IP        TO WK-C-IPCC-RAW-IP.
022100     CALL "FDSXIPCC"                USING WK-C-IPCC-RECORD.
022200
022300     MOVE "LOOKUP "                 TO WK-C-UMST-FUNCTION.
022400     MOVE WK-C-REQ-USERID           TO WK-C-UMST-USERID.
022500     CALL "FDSXUMST"                USING WK-C-UMST-RECORD.
022600
022700     PERFORM C000-UPDATE-VELOCITY-COUNT
022800        THRU C099-UPDATE-VELOCITY-COUNT-EX.
022900
023000     PERFORM C500-APPLY-TRANSFER-RULES
023100        THRU C599-APPLY-TRANSFER-RULES-EX.
023200
023300     PERFORM C900-EMIT-TRANSFER-EVENT
023400        THRU C999-EMIT-TRANSFER-EVENT-EX.
023500
023600     PERFORM A500-READ-TRANSFER-REQUEST
023700        THRU A599-READ-TRANSFER-REQUEST-EX.
023800
023900 B999-MAIN-PROCESSING-EX.
024000     EXIT.
024100
024200*----------------------------------------------------------------*
024300*  C000-UPDATE-VELOCITY-COUNT - IN-MEMORY SUBSTITUTE FOR AN      *
024400*  EXTERNAL ROLLING COUNTER THIS TARGET LACKS.  A NEW WINDOW     *
024500*  STARTS (COUNT RESET TO 1) THE MOMENT 10 MINUTES HAVE ELAPSED  *
024600*  SINCE WK-C-VEL-WIN-START FOR THAT USER - THE COUNT ITSELF     *
024700*  DOES NOT CHANGE THE TRANSFER RESULT, IT IS LOGGED FOR AUDIT   *
024800*  ONLY.                                                        *
024900*----------------------------------------------------------------*
025000 C000-UPDATE-VELOCITY-COUNT.
025100*----------------------------------------------------------------*
025200     ACCEPT WK-C-CURRENT-TIME        FROM TIME.
025300     COMPUTE WK-C-RUN-SECS-TODAY =
025400        (WK-C-CURR-HH * 3600) + (WK-C-CURR-MM * 60)
025500           + WK-C-CURR-SS.
025600
025700     MOVE ZERO                      TO WK-C-VEL-FOUND-IX.
025800     SET WK-C-VIX                    TO 1.
025900     SEARCH WK-C-VEL-ENTRY
026000        AT END
026100           MOVE ZERO                    TO WK-C-VEL-FOUND-IX
026200        WHEN WK-C-VEL-USERID(WK-C-VIX) = WK-C-REQ-USERID
026300           SET WK-C-VEL-FOUND-IX         TO WK-C-VIX
026400     END-SEARCH.
026500
026600     IF  WK-C-VEL-FOUND-IX = ZERO
026700         ADD 1                      TO WK-C-VEL-ENTRY-COUNT
026800         SET WK-C-VIX                TO WK-C-VEL-ENTRY-COUNT
026900         MOVE WK-C-REQ-USERID       TO WK-C-VEL-USERID(WK-C-VIX)
027000         MOVE WK-C-RUN-SECS-TODAY   TO
027100                               WK-C-VEL-WIN-START(WK-C-VIX)
027200         MOVE 1                     TO WK-C-VEL-COUNT(WK-C-VIX)
027300         GO TO C099-UPDATE-VELOCITY-COUNT-EX
027400     END-IF.
027500
027600     SET WK-C-VIX                    TO WK-C-VEL-FOUND-IX.
027700     COMPUTE WK-C-VEL-ELAPSED =
027800        WK-C-RUN-SECS-TODAY - WK-C-VEL-WIN-START(WK-C-VIX).
027900
028000     IF  WK-C-VEL-ELAPSED >= C-TEN-MINUTES
028100         MOVE WK-C-RUN-SECS-TODAY   TO
028200                               WK-C-VEL-WIN-START(WK-C-VIX)
028300         MOVE 1                     TO WK-C-VEL-COUNT(WK-C-VIX)
028400     ELSE
028500         ADD 1                      TO WK-C-VEL-COUNT(WK-C-VIX)
028600     END-IF.
028700
028800     MOVE WK-C-VEL-COUNT(WK-C-VIX)   TO WK-C-VEL-THIS-COUNT.
028900
029000 C099-UPDATE-VELOCITY-COUNT-EX.
029100     EXIT.
029200
029300*----------------------------------------------------------------*
029400*  C500-APPLY-TRANSFER-RULES - BLOCKED - MEDIUM - SUCCESS        *
029500*----------------------------------------------------------------*
029600 C500-APPLY-TRANSFER-RULES.
029700*----------------------------------------------------------------*
029800     IF  WK-C-UMST-STATUS = "BLOCKED "
029900         MOVE "BLOCKED"             TO WK-C-RESULT
030000         ADD 1                      TO WK-C-TOT-TRF-BLOCKED
030100         MOVE 4                     TO WK-C-RETURN-CODE
030200         GO TO C599-APPLY-TRANSFER-RULES-EX
030300     END-IF.
030400
030500     IF  WK-C-UMST-STATUS = "MEDIUM  "
030600         MOVE "MID_VERIFICATION"    TO WK-C-RESULT
030700         ADD 1                      TO WK-C-TOT-TRF-MEDIUM
030800         MOVE 4                     TO WK-C-RETURN-CODE
030900         GO TO C599-APPLY-TRANSFER-RULES-EX
031000     END-IF.
031100
031200     MOVE "SUCCESS"                 TO WK-C-RESULT.
031300     ADD 1                          TO WK-C-TOT-TRF-SUCCESS.
031400     ADD WK-C-REQ-AMOUNT            TO WK-C-TOT-TRF-AMOUNT.
031500
031600 C599-APPLY-TRANSFER-RULES-EX.
031700     EXIT.
031800
031900*----------------------------------------------------------------*
032000*  C900-EMIT-TRANSFER-EVENT - WRITE ONE FDS-EVENT RECORD AND    *
032100*  ONE RUN-LOG DECISION LINE FOR THE CURRENT TRANSFER ATTEMPT   *
032200*----------------------------------------------------------------*
032300 C900-EMIT-TRANSFER-EVENT.
032400*----------------------------------------------------------------*
032500     MOVE "WRITE  "                 TO WK-C-EVNT-FUNCTION.
032600     MOVE "TRANSFER"                TO WK-C-EVNT-TYPE.
032700     MOVE WK-C-REQ-USERID           TO WK-C-EVNT-USERID.
032800     MOVE WK-C-RESULT               TO WK-C-EVNT-RESULT.
032900     MOVE WK-C-IPCC-SRC-IP          TO WK-C-EVNT-SRC-IP.
033000     MOVE WK-C-IPCC-COUNTRY         TO WK-C-EVNT-COUNTRY.
033100     MOVE WK-C-REQ-AMOUNT           TO WK-C-EVNT-AMOUNT.
033200     MOVE C-TO-BANK                 TO WK-C-EVNT-TO-BANK.
033300     MOVE C-TO-ACCOUNT              TO WK-C-EVNT-TO-ACCOUNT.
033400     CALL "FDSXEVNT"                USING WK-C-EVNT-RECORD.
033500
033600     MOVE WK-C-REQ-AMOUNT           TO WK-C-EDIT-13.
033700     MOVE SPACES                    TO WK-C-RUNLOG-LINE.
033800     STRING "TRANSFER  " WK-C-REQ-USERID " " WK-C-RESULT
033900            " AMT=" WK-C-EDIT-13
034000        DELIMITED BY SIZE INTO WK-C-RUNLOG-LINE.
034100     WRITE RUN-LOG FROM WK-C-RUNLOG-LINE.
034200
034300 C999-EMIT-TRANSFER-EVENT-EX.
034400     EXIT.
034500
034600*----------------------------------------------------------------*
034700*  D000-WRITE-RUN-SUMMARY - END-OF-RUN CONTROL TOTALS           *
034800*----------------------------------------------------------------*
034900 D000-WRITE-RUN-SUMMARY.
035000*----------------------------------------------------------------*
035100     MOVE 1                         TO WK-C-PTR.
035200     MOVE SPACES                    TO WK-C-RUNLOG-LINE.
035300     MOVE WK-C-TOT-TRF-SUCCESS       TO WK-C-EDIT-7.
035400     STRING "  TRANSFER: SUCCESS=" WK-C-EDIT-7
035500        DELIMITED BY SIZE INTO WK-C-RUNLOG-LINE
035600        WITH POINTER WK-C-PTR.
035700     MOVE WK-C-TOT-TRF-AMOUNT        TO WK-C-EDIT-13.
035800     STRING " (AMOUNT TOTAL=" WK-C-EDIT-13 ")"
035900        DELIMITED BY SIZE INTO WK-C-RUNLOG-LINE
036000        WITH POINTER WK-C-PTR.
036100     MOVE WK-C-TOT-TRF-BLOCKED       TO WK-C-EDIT-7.
036200     STRING "  BLOCKED=" WK-C-EDIT-7
036300        DELIMITED BY SIZE INTO WK-C-RUNLOG-LINE
036400        WITH POINTER WK-C-PTR.
036500     MOVE WK-C-TOT-TRF-MEDIUM        TO WK-C-EDIT-7.
036600     STRING "  MID_VERIFICATION=" WK-C-EDIT-7
036700        DELIMITED BY SIZE INTO WK-C-RUNLOG-LINE
036800        WITH POINTER WK-C-PTR.
036900     WRITE RUN-LOG FROM WK-C-RUNLOG-LINE.
037000
037100 D099-WRITE-RUN-SUMMARY-EX.
037200     EXIT.
037300
037400*---------------------------------------------------------------*
037500*                   PROGRAM SUBROUTINE                         *
037600*---------------------------------------------------------------*
037700 Y900-ABNORMAL-TERMINATION.
037800     PERFORM Z000-END-PROGRAM-ROUTINE
037900        THRU Z999-END-PROGRAM-ROUTINE-EX.
038000     STOP RUN.
038100
038200 Z000-END-PROGRAM-ROUTINE.
038300     MOVE "CLOSE  "                 TO WK-C-EVNT-FUNCTION.
038400     CALL "FDSXEVNT"                USING WK-C-EVNT-RECORD.
038500     MOVE "CLOSE  "                 TO WK-C-UMST-FUNCTION.
038600     CALL "FDSXUMST"                USING WK-C-UMST-RECORD.
038700
038800     CLOSE TRANSFER-REQUESTS.
038900     IF  NOT WK-C-SUCCESSFUL
039000         DISPLAY "FDSVTRF - CLOSE FILE ERROR - TRFREQ"
039100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039200     END-IF.
039300
039400     CLOSE RUN-LOG.
039500     IF  NOT WK-C-SUCCESSFUL
039600         DISPLAY "FDSVTRF - CLOSE FILE ERROR - RUNLOG"
039700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039800     END-IF.
039900
040000 Z999-END-PROGRAM-ROUTINE-EX.
040100     EXIT.
040200
040300******************************************************************
040400************** END OF PROGRAM SOURCE -  FDSVTRF *****************
040500******************************************************************
