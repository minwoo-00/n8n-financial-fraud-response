000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     FDSXUMST.
000500 AUTHOR.         D K WHITFIELD.
000600 INSTALLATION.   FDS BATCH FRAUD ENGINE.
000700 DATE-WRITTEN.   12 JUN 1979.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO LOOKUP OR REWRITE
001200*               A USER-MASTER (ACCOUNT RISK STATUS) RECORD.
001300*               USER-MASTER IS A RELATIVE FILE - NO KEYED
001400*               ACCESS METHOD IS AVAILABLE ON THIS TARGET, SO
001500*               THIS ROUTINE BUILDS AND KEEPS AN IN-MEMORY
001600*               USER-ID TO RELATIVE-RECORD-NUMBER INDEX THE
001700*               FIRST TIME IT IS CALLED IN A RUN, THEN USES
001800*               THAT INDEX FOR EVERY SUBSEQUENT LOOKUP/REWRITE.
001900*
002000*    WK-C-UMST-FUNCTION DRIVES WHICH OPERATION RUNS:
002100*        LOOKUP  - RETURN PASSWORD/STATUS FOR WK-C-UMST-USERID
002200*        REWRITE - REPLACE STATUS WITH WK-C-UMST-NEW-STATUS
002300*        CLOSE   - CLOSE THE FILE AT END OF RUN
002400*
002500*================================================================
002600* HISTORY OF MODIFICATION:
002700*================================================================
002800* BAC014  DKW 12/06/1979 - INITIAL VERSION OF THE ACCOUNT-TABLE   BAC014  
002900*                           LOOKUP AND REWRITE ROUTINE FOR THE            
003000*                           BRANCH LEDGER SUITE.                          
003100* BAC048  RBM 30/04/1982 - REQ#BAC-048 - ADDED THE IN-MEMORY      BAC048  
003200*                           INDEX BUILD, A STRAIGHT SEQUENTIAL            
003300*                           SCAN NO LONGER FINISHED INSIDE THE            
003400*                           NIGHTLY WINDOW.                               
003500* BAC077  JPS 11/09/1986 - REQ#BAC-077 - REWRITE FUNCTION NOW     BAC077  
003600*                           VALIDATES THE INCOMING STATUS CODE            
003700*                           AGAINST THE VALID-STATUS TABLE BEFORE         
003800*                           REPLACING.                                    
003900* BAC103  DKW 15/02/1991 - REQ#BAC-103 - RAISED THE INDEX TABLE   BAC103  
004000*                           FROM 100 TO 200 ENTRIES FOR THE BRANCH        
004100*                           CONSOLIDATION.                                
004200* BAC119  LHK 19/11/1998 - Y2K REMEDIATION - DATE FIELDS          BAC119  
004300*                           REVIEWED, NO 2-DIGIT YEAR STORAGE             
004400*                           FOUND IN THIS ROUTINE, NO CODE CHANGE         
004500*                           REQUIRED.                                     
004600* BAC142  GCF 03/05/2003 - REQ#BAC-142 - CLOSE FUNCTION NOW       BAC142  
004700*                           RELEASES THE INDEX TABLE EXPLICITLY, A        
004800*                           STALE-INDEX CARRYOVER HAD BEEN                
004900*                           REPORTED BY OPERATIONS.                       
005000* BAC168  GCF 21/08/2011 - REQ#BAC-168 - LOOKUP FUNCTION NOW      BAC168  
005100*                           RETURNS A NOT-FOUND CONDITION INSTEAD         
005200*                           OF ABENDING WHEN THE INDEX TABLE IS           
005300*                           EMPTY.                                        
005400* FDS001  ACNRJR 14/03/2026 - FDS BATCH PHASE 2                   FDS001  
005500*                           - INITIAL VERSION, ADAPTED FROM THE
005600*                             OLD TRFVBAC ACCOUNT-TABLE ROUTINE
005700*----------------------------------------------------------------*
005800 EJECT
005900**********************
006000 ENVIRONMENT DIVISION.
006100**********************
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.  IBM-AS400.
006400 OBJECT-COMPUTER.  IBM-AS400.
006500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT FDSUMST ASSIGN TO DATABASE-FDSUMST
007000            ORGANIZATION      IS RELATIVE
007100            ACCESS MODE       IS DYNAMIC
007200            RELATIVE KEY      IS WK-C-UMST-RRN
007300            FILE STATUS       IS WK-C-FILE-STATUS.
007400
007500***************
007600 DATA DIVISION.
007700***************
007800 FILE SECTION.
007900**************
008000 FD  FDSUMST
008100     LABEL RECORDS ARE OMITTED
008200     DATA RECORD IS FD-FDSUMST-REC.
008300 01  FD-FDSUMST-REC.
008400     COPY FDUMST.
008500
008600 WORKING-STORAGE SECTION.
008700*************************
008800 01  FILLER                          PIC X(24)        VALUE
008900     "** PROGRAM FDSXUMST **".
009000
009100* ------------------ PROGRAM WORKING STORAGE -------------------*
009200 01    WK-C-COMMON.
009300 COPY FDCMWS.
009400
009500 01    WK-C-WORK-AREA.
009600     05  WK-C-FOUND-IN-IDX            PIC X(01) VALUE "N".
009700         88  WK-C-FOUND-IN-IDX-YES    VALUE "Y".
009800     05  FILLER                       PIC X(03).
009900
010000 01    WK-C-LITERALS.
010100     05  C-COM0206        PIC X(07) VALUE "COM0206".
010200     05  C-FILE           PIC X(08) VALUE "FDSUMST ".
010300     05  C-MODE-READ      PIC X(07) VALUE "READ".
010400     05  C-MODE-REWRITE   PIC X(07) VALUE "REWRITE".
010500     05  FILLER           PIC X(04).
010600
010700*****************
010800 LINKAGE SECTION.
010900*****************
011000 COPY FDXUMST.
011100 EJECT
011200********************************************
011300 PROCEDURE DIVISION USING WK-C-UMST-RECORD.
011400********************************************
011500 MAIN-MODULE.
011600     PERFORM A000-START-PROGRAM-ROUTINE
011700        THRU A099-START-PROGRAM-ROUTINE-EX.
011800
011900     EVALUATE TRUE
012000        WHEN WK-C-UMST-FN-LOOKUP
012100           PERFORM B000-LOOKUP-USER-MASTER
012200              THRU B099-LOOKUP-USER-MASTER-EX
012300        WHEN WK-C-UMST-FN-REWRITE
012400           PERFORM C000-REWRITE-USER-MASTER
012500              THRU C099-REWRITE-USER-MASTER-EX
012600        WHEN WK-C-UMST-FN-CLOSE
012700           PERFORM Z000-END-PROGRAM-ROUTINE
012800              THRU Z999-END-PROGRAM-ROUTINE-EX
012900     END-EVALUATE.
013000     GOBACK.
013100
013200*----------------------------------------------------------------*
013300 A000-START-PROGRAM-ROUTINE.
013400*----------------------------------------------------------------*
013500     IF  WK-C-UMST-IDX-IS-LOADED
013600         GO TO A099-START-PROGRAM-ROUTINE-EX.
013700
013800     OPEN I-O FDSUMST.
013900     IF  NOT WK-C-SUCCESSFUL
014000         DISPLAY "FDSXUMST - OPEN FILE ERROR - FDSUMST"
014100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014200         GO TO Y900-ABNORMAL-TERMINATION.
014300
014400     PERFORM A500-LOAD-USER-INDEX
014500        THRU A599-LOAD-USER-INDEX-EX
014600        UNTIL WK-C-END-OF-FILE.
014700
014800     MOVE "Y"            TO WK-C-UMST-IDX-LOADED.
014900
015000 A099-START-PROGRAM-ROUTINE-EX.
015100     EXIT.
015200
015300*----------------------------------------------------------------*
015400 A500-LOAD-USER-INDEX.
015500*----------------------------------------------------------------*
015600     READ FDSUMST NEXT RECORD.
015700     IF  WK-C-END-OF-FILE
015800         GO TO A599-LOAD-USER-INDEX-EX.
015900
016000     IF  NOT WK-C-SUCCESSFUL
016100         DISPLAY "FDSXUMST - READ NEXT ERROR - FDSUMST"
016200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016300         GO TO Y900-ABNORMAL-TERMINATION.
016400
016500     ADD 1               TO WK-C-UMST-IDX-COUNT.
016600     SET WK-C-UIX        TO WK-C-UMST-IDX-COUNT.
016700     MOVE FDUMST-USERID  TO WK-C-UMST-IDX-USERID(WK-C-UIX).
016800     MOVE WK-C-UMST-RRN  TO WK-C-UMST-IDX-RRN(WK-C-UIX).
016900
017000 A599-LOAD-USER-INDEX-EX.
017100     EXIT.
017200
017300*----------------------------------------------------------------*
017400 B000-LOOKUP-USER-MASTER.
017500*----------------------------------------------------------------*
017600     MOVE SPACES              TO WK-C-UMST-OUTPUT.
017700     MOVE "N"                 TO WK-C-UMST-FOUND.
017800
017900     PERFORM D000-FIND-INDEX-ENTRY
018000        THRU D099-FIND-INDEX-ENTRY-EX.
018100
018200     IF  NOT WK-C-FOUND-IN-IDX-YES
018300         GO TO B099-LOOKUP-USER-MASTER-EX.
018400
018500     READ FDSUMST RECORD.
018600     IF  WK-C-SUCCESSFUL
018700         MOVE "Y"                 TO WK-C-UMST-FOUND
018800         MOVE FDUMST-PASSWORD     TO WK-C-UMST-PASSWORD
018900         MOVE FDUMST-STATUS       TO WK-C-UMST-STATUS
019000     ELSE
019100         DISPLAY "FDSXUMST - READ ERROR - FDSUMST"
019200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019300         MOVE C-COM0206           TO WK-C-UMST-ERROR-CD
019400         MOVE C-FILE              TO WK-C-UMST-FILE
019500         MOVE C-MODE-READ         TO WK-C-UMST-MODE
019600         MOVE WK-C-UMST-USERID    TO WK-C-UMST-KEY
019700         MOVE WK-C-FILE-STATUS    TO WK-C-UMST-FS
019800     END-IF.
019900
020000 B099-LOOKUP-USER-MASTER-EX.
020100     EXIT.
020200
020300*----------------------------------------------------------------*
020400 C000-REWRITE-USER-MASTER.
020500*----------------------------------------------------------------*
020600     MOVE SPACES              TO WK-C-UMST-OUTPUT.
020700     MOVE "N"                 TO WK-C-UMST-FOUND.
020800
020900     PERFORM D000-FIND-INDEX-ENTRY
021000        THRU D099-FIND-INDEX-ENTRY-EX.
021100
021200     IF  NOT WK-C-FOUND-IN-IDX-YES
021300         GO TO C099-REWRITE-USER-MASTER-EX.
021400
021500     READ FDSUMST RECORD.
021600     IF  NOT WK-C-SUCCESSFUL
021700         DISPLAY "FDSXUMST - READ BEFORE REWRITE ERROR"
021800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021900         GO TO C099-REWRITE-USER-MASTER-EX.
022000
022100     MOVE WK-C-UMST-NEW-STATUS   TO FDUMST-STATUS.
022200     REWRITE FD-FDSUMST-REC.
022300     IF  WK-C-SUCCESSFUL
022400         MOVE "Y"                TO WK-C-UMST-FOUND
022500     ELSE
022600         DISPLAY "FDSXUMST - REWRITE ERROR - FDSUMST"
022700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022800         MOVE C-COM0206           TO WK-C-UMST-ERROR-CD
022900         MOVE C-FILE              TO WK-C-UMST-FILE
023000         MOVE C-MODE-REWRITE      TO WK-C-UMST-MODE
023100         MOVE WK-C-UMST-USERID    TO WK-C-UMST-KEY
023200         MOVE WK-C-FILE-STATUS    TO WK-C-UMST-FS
023300     END-IF.
023400
023500 C099-REWRITE-USER-MASTER-EX.
023600     EXIT.
023700
023800*----------------------------------------------------------------*
023900 D000-FIND-INDEX-ENTRY.
024000*----------------------------------------------------------------*
024100     MOVE "N"            TO WK-C-FOUND-IN-IDX.
024200     SET WK-C-UIX         TO 1.
024300     SEARCH WK-C-UMST-IDX-ENTRY
024400        AT END
024500           MOVE "N"               TO WK-C-FOUND-IN-IDX
024600        WHEN WK-C-UMST-IDX-USERID(WK-C-UIX) = WK-C-UMST-USERID
024700           MOVE "Y"               TO WK-C-FOUND-IN-IDX
024800           MOVE WK-C-UMST-IDX-RRN(WK-C-UIX) TO WK-C-UMST-RRN
024900     END-SEARCH.
025000
025100 D099-FIND-INDEX-ENTRY-EX.
025200     EXIT.
025300
025400*---------------------------------------------------------------*
025500*                   PROGRAM SUBROUTINE                         *
025600*---------------------------------------------------------------*
025700 Y900-ABNORMAL-TERMINATION.
025800     PERFORM Z000-END-PROGRAM-ROUTINE
025900        THRU Z999-END-PROGRAM-ROUTINE-EX.
026000     EXIT PROGRAM.
026100
026200 Z000-END-PROGRAM-ROUTINE.
026300     IF  WK-C-UMST-IDX-IS-LOADED
026400         CLOSE FDSUMST
026500         IF  NOT WK-C-SUCCESSFUL
026600             DISPLAY "FDSXUMST - CLOSE FILE ERROR - FDSUMST"
026700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026800         END-IF
026900         MOVE "N"            TO WK-C-UMST-IDX-LOADED
027000     END-IF.
027100
027200 Z999-END-PROGRAM-ROUTINE-EX.
027300     EXIT.
027400
027500******************************************************************
027600************** END OF PROGRAM SOURCE -  FDSXUMST ***************
027700******************************************************************
