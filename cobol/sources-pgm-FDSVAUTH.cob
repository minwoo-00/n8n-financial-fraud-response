000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     FDSVAUTH.
000500 AUTHOR.         D K WHITFIELD.
000600 INSTALLATION.   FDS BATCH FRAUD ENGINE.
000700 DATE-WRITTEN.   07 JUL 1985.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  AUTH UNIT BATCH DRIVER.  READS THE LOGIN-REQUESTS
001200*               FILE ONE RECORD AT A TIME AND, FOR EACH LOGIN OR
001300*               LOGOUT ATTEMPT, NORMALIZES COUNTRY/IP, LOOKS THE
001400*               USER UP IN USER-MASTER, APPLIES THE LOGIN/LOGOUT
001500*               DECISION LADDER, WRITES ONE FDS-EVENT RECORD AND
001600*               ONE RUN-LOG DECISION LINE.  AN END-OF-RUN SUMMARY
001700*               OF COUNTS BY RESULT CODE IS WRITTEN TO RUN-LOG
001800*               BEFORE THE FILES ARE CLOSED.
001900*
002000*    RULE ORDER (LOGIN)  : NOT-FOUND - BLOCKED - BAD-PASSWORD -
002100*                          MEDIUM - SUCCESS
002200*    RULE ORDER (LOGOUT) : NOT-FOUND - SUCCESS (UNCONDITIONAL -
002300*                          NO STATUS CHECK, NO EVENT ON NOT-FOUND)
002400*
002500*================================================================
002600* HISTORY OF MODIFICATION:
002700*================================================================
002800* GLA002  DKW 07/07/1985 - INITIAL VERSION OF THE LOGIN/LOGOUT    GLA002  
002900*                           VALIDATION SHELL FOR THE BRANCH TELLER        
003000*                           TERMINAL SUITE.                               
003100* GLA016  RBM 19/05/1989 - REQ#GLA-016 - ADDED THE BAD-PASSWORD   GLA016  
003200*                           STATUS AHEAD OF THE MEDIUM-RISK CHECK         
003300*                           IN THE DECISION LADDER.                       
003400* GLA029  JPS 02/02/1993 - REQ#GLA-029 - LOGOUT ATTEMPTS AGAINST  GLA029  
003500*                           AN UNKNOWN TELLER ID NO LONGER FALL           
003600*                           THROUGH TO THE LOGIN RULES.                   
003700* GLA038  LHK 11/10/1998 - Y2K REMEDIATION - RUN-DATE FIELD       GLA038  
003800*                           WIDENED FROM A 2-DIGIT TO A 4-DIGIT           
003900*                           YEAR, DECISION LOG HEADER UPDATED TO          
004000*                           MATCH.                                        
004100* GLA052  GCF 28/03/2004 - REQ#GLA-052 - END-OF-RUN SUMMARY NOW   GLA052  
004200*                           BREAKS COUNTS OUT BY RESULT CODE              
004300*                           INSTEAD OF ONE COMBINED TOTAL.                
004400* GLA067  GCF 15/11/2014 - REQ#GLA-067 - MEDIUM-RISK RESULT NO    GLA067  
004500*                           LONGER SUPPRESSES THE EVENT RECORD,           
004600*                           OPERATIONS NEEDED IT FOR THE DAILY            
004700*                           REVIEW QUEUE.                                 
004800* FDS002  ACNRJR 16/03/2026 - FDS BATCH PHASE 2                   FDS002  
004900*                           - INITIAL VERSION, ADAPTED FROM THE
005000*                             OLD TRFVGLAC VALIDATION SHELL
005100* FDS006  TMPJAE 05/04/2026 - REQ#FDS-109 - LOGOUT OF AN UNKNOWN  FDS006  
005200*                             USER WAS WRONGLY COUNTED AGAINST
005300*                             LOGIN-FAILURE - NOW COUNTED UNDER
005400*                             ITS OWN LOGOUT-FAILURE TOTAL
005500*----------------------------------------------------------------*
005600 EJECT
005700**********************
005800 ENVIRONMENT DIVISION.
005900**********************
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.  IBM-AS400.
006200 OBJECT-COMPUTER.  IBM-AS400.
006300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006400                   C01 IS TOP-OF-FORM.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT LOGIN-REQUESTS ASSIGN TO LOGINREQ
006900            ORGANIZATION      IS LINE SEQUENTIAL
007000            FILE STATUS       IS WK-C-FILE-STATUS.
007100
007200     SELECT RUN-LOG ASSIGN TO RUNLOG
007300            ORGANIZATION      IS LINE SEQUENTIAL
007400            FILE STATUS       IS WK-C-FILE-STATUS.
007500
007600***************
007700 DATA DIVISION.
007800***************
007900 FILE SECTION.
008000**************
008100 FD  LOGIN-REQUESTS
008200     LABEL RECORDS ARE OMITTED
008300     DATA RECORD IS FD-FDLOGIN-REC.
008400 01  FD-FDLOGIN-REC.
008500     COPY FDLOGIN.
008600
008700 FD  RUN-LOG
008800     LABEL RECORDS ARE OMITTED
008900     DATA RECORD IS WK-C-RUNLOG-LINE.
009000 01  WK-C-RUNLOG-LINE                  PIC X(80).
009100
009200 WORKING-STORAGE SECTION.
009300*************************
009400 01  FILLER                          PIC X(24)        VALUE
009500     "** PROGRAM FDSVAUTH **".
009600
009700* ------------------ PROGRAM WORKING STORAGE -------------------*
009800 01    WK-C-COMMON.
009900 COPY FDCMWS.
010000
010100 01    WK-C-REQUEST-AREA.
010200     05  WK-C-REQ-TYPE                PIC X(06).
010300         88  WK-C-REQ-IS-LOGIN         VALUE "LOGIN ".
010400         88  WK-C-REQ-IS-LOGOUT        VALUE "LOGOUT".
010500     05  WK-C-REQ-USERID              PIC X(10).
010600     05  WK-C-REQ-PASSWORD            PIC X(08).
010700     05  WK-C-REQ-COUNTRY             PIC X(02).
010800     05  WK-C-REQ-CLIENT-IP           PIC X(15).
010900     05  WK-C-RESULT                  PIC X(16).
011000     05  FILLER                       PIC X(05).
011100
011200 01    WK-C-EVT-TYPE-TEXT             PIC X(08).
011300
011400 01    WK-C-RUN-TOTALS.
011500     05  WK-C-TOT-LOGIN-SUCCESS       PIC 9(07) COMP VALUE ZERO.
011600     05  WK-C-TOT-LOGIN-FAILURE       PIC 9(07) COMP VALUE ZERO.
011700     05  WK-C-TOT-LOGIN-BLOCKED       PIC 9(07) COMP VALUE ZERO.
011800     05  WK-C-TOT-LOGIN-MEDIUM        PIC 9(07) COMP VALUE ZERO.
011900     05  WK-C-TOT-LOGOUT-SUCCESS      PIC 9(07) COMP VALUE ZERO.
012000     05  WK-C-TOT-LOGOUT-FAILURE      PIC 9(07) COMP VALUE ZERO.
012100     05  FILLER                       PIC X(04).
012200
012300 01    WK-C-EDIT-AREA.
012400     05  WK-C-EDIT-7                  PIC ZZZZZZ9.
012500     05  FILLER                       PIC X(02).
012600 01    WK-C-PTR                       PIC 9(04) COMP.
012700
012800*---------------------------------------------------------------*
012900* THESE ARE THE SAME CALL-PARAMETER BLOCKS THE CALLED ROUTINES  *
013000* DECLARE IN THEIR OWN LINKAGE SECTIONS - THE CALLER OWNS THE   *
013100* STORAGE, THE CALLEE ONLY DESCRIBES IT.                        *
013200*---------------------------------------------------------------*
013300 COPY FDXIPCC.
013400 COPY FDXUMST.
013500 COPY FDXEVNT.
013600
013700*****************
013800 LINKAGE SECTION.
013900*****************
014000*    (NONE - FDSVAUTH IS A JOB-STEP PROGRAM, NOT A CALLED ONE)
014100
014200 EJECT
014300*****************************
014400 PROCEDURE DIVISION.
014500*****************************
014600 MAIN-MODULE.
014700     PERFORM A000-START-PROGRAM-ROUTINE
014800        THRU A099-START-PROGRAM-ROUTINE-EX.
014900
015000     PERFORM B000-MAIN-PROCESSING
015100        THRU B999-MAIN-PROCESSING-EX
015200        UNTIL WK-C-EOF-LOGIN-YES.
015300
015400     PERFORM D000-WRITE-RUN-SUMMARY
015500        THRU D099-WRITE-RUN-SUMMARY-EX.
015600
015700     PERFORM Z000-END-PROGRAM-ROUTINE
015800        THRU Z999-END-PROGRAM-ROUTINE-EX.
015900     STOP RUN.
016000
016100*----------------------------------------------------------------*
016200 A000-START-PROGRAM-ROUTINE.
016300*----------------------------------------------------------------*
016400     OPEN INPUT LOGIN-REQUESTS.
016500     IF  NOT WK-C-SUCCESSFUL
016600         DISPLAY "FDSVAUTH - OPEN FILE ERROR - LOGINREQ"
016700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016800         GO TO Y900-ABNORMAL-TERMINATION.
016900
017000     OPEN OUTPUT RUN-LOG.
017100     IF  NOT WK-C-SUCCESSFUL
017200         DISPLAY "FDSVAUTH - OPEN FILE ERROR - RUNLOG"
017300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017400         GO TO Y900-ABNORMAL-TERMINATION.
017500
017600     PERFORM A500-READ-LOGIN-REQUEST
017700        THRU A599-READ-LOGIN-REQUEST-EX.
017800
017900 A099-START-PROGRAM-ROUTINE-EX.
018000     EXIT.
018100
018200*----------------------------------------------------------------*
018300 A500-READ-LOGIN-REQUEST.
018400*----------------------------------------------------------------*
018500     READ LOGIN-REQUESTS
018600        AT END
018700           MOVE "Y"                TO WK-C-EOF-LOGIN
018800        NOT AT END
018900           MOVE FDLOGIN-REQ-TYPE    TO WK-C-REQ-TYPE
019000           MOVE FDLOGIN-USERID      TO WK-C-REQ-USERID
019100           MOVE FDLOGIN-PASSWORD    TO WK-C-REQ-PASSWORD
019200           MOVE FDLOGIN-COUNTRY     TO WK-C-REQ-COUNTRY
019300           MOVE FDLOGIN-CLIENT-IP   TO WK-C-REQ-CLIENT-IP
019400     END-READ.
019500
019600 A599-READ-LOGIN-REQUEST-EX.
019700     EXIT.
019800
019900*----------------------------------------------------------------*
020000*                   B000-MAIN-PROCESSING                       *
020100*  ONE LOGIN/LOGOUT ATTEMPT PER PASS, THEN READ THE NEXT RECORD *
020200*----------------------------------------------------------------*
020300 B000-MAIN-PROCESSING.
020400*----------------------------------------------------------------*
020500     EVALUATE TRUE
020600        WHEN WK-C-REQ-IS-LOGIN
020700           PERFORM C000-PROCESS-LOGIN
020800              THRU C099-PROCESS-LOGIN-EX
020900        WHEN WK-C-REQ-IS-LOGOUT
021000           PERFORM C100-PROCESS-LOGOUT
021100              THRU C199-PROCESS-LOGOUT-EX
021200        WHEN OTHER
021300           DISPLAY "FDSVAUTH - UNKNOWN REQ-TYPE - "
021400              WK-C-REQ-TYPE
021500     END-EVALUATE.
021600
021700     PERFORM A500-READ-LOGIN-REQUEST
021800        THRU A599-READ-LOGIN-REQUEST-EX.
021900
022000 B999-MAIN-PROCESSING-EX.
022100     EXIT.
022200
022300*----------------------------------------------------------------*
022400*                      LOGIN RULE LADDER                        *
022500*  NOT-FOUND - BLOCKED - BAD-PASSWORD - MEDIUM - SUCCESS        *
022600*----------------------------------------------------------------*
022700 C000-PROCESS-LOGIN.
022800*----------------------------------------------------------------*
022900     MOVE WK-C-REQ-COUNTRY          TO WK-C-IPCC-RAW-COUNTRY.
023000     MOVE WK-C-REQ-CLIENT-IP        TO WK-C-IPCC-RAW-IP.
023100     CALL "FDSXIPCC"                USING WK-C-IPCC-RECORD.
023200
023300     MOVE "LOOKUP "                 TO WK-C-UMST-FUNCTION.
023400     MOVE WK-C-REQ-USERID           TO WK-C-UMST-USERID.
023500     CALL "FDSXUMST"                USING WK-C-UMST-RECORD.
023600
023700     MOVE "LOGIN   "                TO WK-C-EVT-TYPE-TEXT.
023800
023900     IF  NOT WK-C-UMST-IS-FOUND
024000         MOVE "FAILURE"             TO WK-C-RESULT
024100         ADD 1                      TO WK-C-TOT-LOGIN-FAILURE
024200         PERFORM C900-EMIT-AUTH-EVENT
024300            THRU C999-EMIT-AUTH-EVENT-EX
024400         GO TO C099-PROCESS-LOGIN-EX
024500     END-IF.
024600
024700     IF  WK-C-UMST-STATUS = "BLOCKED "
024800         MOVE "BLOCKED"             TO WK-C-RESULT
024900         ADD 1                      TO WK-C-TOT-LOGIN-BLOCKED
025000         PERFORM C900-EMIT-AUTH-EVENT
025100            THRU C999-EMIT-AUTH-EVENT-EX
025200         GO TO C099-PROCESS-LOGIN-EX
025300     END-IF.
025400
025500     IF  WK-C-REQ-PASSWORD NOT = WK-C-UMST-PASSWORD
025600         MOVE "FAILURE"             TO WK-C-RESULT
025700         ADD 1                      TO WK-C-TOT-LOGIN-FAILURE
025800         PERFORM C900-EMIT-AUTH-EVENT
025900            THRU C999-EMIT-AUTH-EVENT-EX
026000         GO TO C099-PROCESS-LOGIN-EX
026100     END-IF.
026200
026300     IF  WK-C-UMST-STATUS = "MEDIUM  "
026400         MOVE "MID_VERIFICATION"    TO WK-C-RESULT
026500         ADD 1                      TO WK-C-TOT-LOGIN-MEDIUM
026600         PERFORM C900-EMIT-AUTH-EVENT
026700            THRU C999-EMIT-AUTH-EVENT-EX
026800         GO TO C099-PROCESS-LOGIN-EX
026900     END-IF.
027000
027100     MOVE "SUCCESS"                 TO WK-C-RESULT.
027200     ADD 1                          TO WK-C-TOT-LOGIN-SUCCESS.
027300     PERFORM C900-EMIT-AUTH-EVENT
027400        THRU C999-EMIT-AUTH-EVENT-EX.
027500
027600 C099-PROCESS-LOGIN-EX.
027700     EXIT.
027800
027900*----------------------------------------------------------------*
028000*                     LOGOUT RULE LADDER                        *
028100*  NOT-FOUND - SUCCESS (UNCONDITIONAL, NO STATUS CHECK)         *
028200*----------------------------------------------------------------*
028300 C100-PROCESS-LOGOUT.
028400*----------------------------------------------------------------*
028500     MOVE "LOOKUP "                 TO WK-C-UMST-FUNCTION.
028600     MOVE WK-C-REQ-USERID           TO WK-C-UMST-USERID.
028700     CALL "FDSXUMST"                USING WK-C-UMST-RECORD.
028800
028900     IF  NOT WK-C-UMST-IS-FOUND
029000         ADD 1                      TO WK-C-TOT-LOGOUT-FAILURE
029100         MOVE "FAILURE"             TO WK-C-RESULT
029200         STRING "LOGOUT    " WK-C-REQ-USERID " " WK-C-RESULT
029300            DELIMITED BY SIZE INTO WK-C-RUNLOG-LINE
029400         WRITE RUN-LOG FROM WK-C-RUNLOG-LINE
029500         GO TO C199-PROCESS-LOGOUT-EX
029600     END-IF.
029700
029800     MOVE WK-C-REQ-COUNTRY          TO WK-C-IPCC-RAW-COUNTRY.
029900     MOVE WK-C-REQ-CLIENT-IP        TO WK-C-IPCC-RAW-IP.
030000     CALL "FDSXIPCC"                USING WK-C-IPCC-RECORD.
030100
030200     MOVE "LOGOUT  "                TO WK-C-EVT-TYPE-TEXT.
030300     MOVE "SUCCESS"                 TO WK-C-RESULT.
030400     ADD 1                          TO WK-C-TOT-LOGOUT-SUCCESS.
030500     PERFORM C900-EMIT-AUTH-EVENT
030600        THRU C999-EMIT-AUTH-EVENT-EX.
030700
030800 C199-PROCESS-LOGOUT-EX.
030900     EXIT.
031000
031100*----------------------------------------------------------------*
031200*  C900-EMIT-AUTH-EVENT - WRITE ONE FDS-EVENT RECORD AND ONE     *
031300*  RUN-LOG DECISION LINE FOR THE CURRENT LOGIN/LOGOUT ATTEMPT    *
031400*----------------------------------------------------------------*
031500 C900-EMIT-AUTH-EVENT.
031600*----------------------------------------------------------------*
031700     MOVE "WRITE  "                 TO WK-C-EVNT-FUNCTION.
031800     MOVE WK-C-EVT-TYPE-TEXT        TO WK-C-EVNT-TYPE.
031900     MOVE WK-C-REQ-USERID           TO WK-C-EVNT-USERID.
032000     MOVE WK-C-RESULT               TO WK-C-EVNT-RESULT.
032100     MOVE WK-C-IPCC-SRC-IP          TO WK-C-EVNT-SRC-IP.
032200     MOVE WK-C-IPCC-COUNTRY         TO WK-C-EVNT-COUNTRY.
032300     MOVE ZERO                      TO WK-C-EVNT-AMOUNT.
032400     MOVE SPACES                    TO WK-C-EVNT-TO-BANK
032500                                        WK-C-EVNT-TO-ACCOUNT.
032600     CALL "FDSXEVNT"                USING WK-C-EVNT-RECORD.
032700
032800     MOVE SPACES                    TO WK-C-RUNLOG-LINE.
032900     STRING WK-C-EVT-TYPE-TEXT " " WK-C-REQ-USERID " "
033000            WK-C-RESULT
033100        DELIMITED BY SIZE INTO WK-C-RUNLOG-LINE.
033200     WRITE RUN-LOG FROM WK-C-RUNLOG-LINE.
033300
033400 C999-EMIT-AUTH-EVENT-EX.
033500     EXIT.
033600
033700*----------------------------------------------------------------*
033800*  D000-WRITE-RUN-SUMMARY - END-OF-RUN CONTROL TOTALS           *
033900*----------------------------------------------------------------*
034000 D000-WRITE-RUN-SUMMARY.
034100*----------------------------------------------------------------*
034200     MOVE SPACES                    TO WK-C-RUNLOG-LINE.
034300     MOVE "FDS BATCH RUN SUMMARY"    TO WK-C-RUNLOG-LINE.
034400     WRITE RUN-LOG FROM WK-C-RUNLOG-LINE.
034500
034600     MOVE 1                         TO WK-C-PTR.
034700     MOVE SPACES                    TO WK-C-RUNLOG-LINE.
034800     MOVE WK-C-TOT-LOGIN-SUCCESS     TO WK-C-EDIT-7.
034900     STRING "  LOGIN   : SUCCESS=" WK-C-EDIT-7
035000        DELIMITED BY SIZE INTO WK-C-RUNLOG-LINE
035100        WITH POINTER WK-C-PTR.
035200     MOVE WK-C-TOT-LOGIN-FAILURE     TO WK-C-EDIT-7.
035300     STRING "  FAILURE=" WK-C-EDIT-7
035400        DELIMITED BY SIZE INTO WK-C-RUNLOG-LINE
035500        WITH POINTER WK-C-PTR.
035600     MOVE WK-C-TOT-LOGIN-BLOCKED     TO WK-C-EDIT-7.
035700     STRING "  BLOCKED=" WK-C-EDIT-7
035800        DELIMITED BY SIZE INTO WK-C-RUNLOG-LINE
035900        WITH POINTER WK-C-PTR.
036000     MOVE WK-C-TOT-LOGIN-MEDIUM      TO WK-C-EDIT-7.
036100     STRING "  MID_VERIFICATION=" WK-C-EDIT-7
036200        DELIMITED BY SIZE INTO WK-C-RUNLOG-LINE
036300        WITH POINTER WK-C-PTR.
036400     WRITE RUN-LOG FROM WK-C-RUNLOG-LINE.
036500
036600     MOVE 1                         TO WK-C-PTR.
036700     MOVE SPACES                    TO WK-C-RUNLOG-LINE.
036800     MOVE WK-C-TOT-LOGOUT-SUCCESS    TO WK-C-EDIT-7.
036900     STRING "  LOGOUT  : SUCCESS=" WK-C-EDIT-7
037000        DELIMITED BY SIZE INTO WK-C-RUNLOG-LINE
037100        WITH POINTER WK-C-PTR.
037200     MOVE WK-C-TOT-LOGOUT-FAILURE    TO WK-C-EDIT-7.
037300     STRING "  FAILURE=" WK-C-EDIT-7
037400        DELIMITED BY SIZE INTO WK-C-RUNLOG-LINE
037500        WITH POINTER WK-C-PTR.
037600     WRITE RUN-LOG FROM WK-C-RUNLOG-LINE.
037700
037800 D099-WRITE-RUN-SUMMARY-EX.
037900     EXIT.
038000
038100*---------------------------------------------------------------*
038200*                   PROGRAM SUBROUTINE                         *
038300*---------------------------------------------------------------*
038400 Y900-ABNORMAL-TERMINATION.
038500     PERFORM Z000-END-PROGRAM-ROUTINE
038600        THRU Z999-END-PROGRAM-ROUTINE-EX.
038700     STOP RUN.
038800
038900 Z000-END-PROGRAM-ROUTINE.
039000     MOVE "CLOSE  "                 TO WK-C-EVNT-FUNCTION.
039100     CALL "FDSXEVNT"                USING WK-C-EVNT-RECORD.
039200     MOVE "CLOSE  "                 TO WK-C-UMST-FUNCTION.
039300     CALL "FDSXUMST"                USING WK-C-UMST-RECORD.
039400
039500     CLOSE LOGIN-REQUESTS.
039600     IF  NOT WK-C-SUCCESSFUL
039700         DISPLAY "FDSVAUTH - CLOSE FILE ERROR - LOGINREQ"
039800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039900     END-IF.
040000
040100     CLOSE RUN-LOG.
040200     IF  NOT WK-C-SUCCESSFUL
040300         DISPLAY "FDSVAUTH - CLOSE FILE ERROR - RUNLOG"
040400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040500     END-IF.
040600
040700 Z999-END-PROGRAM-ROUTINE-EX.
040800     EXIT.
040900
041000******************************************************************
041100************** END OF PROGRAM SOURCE -  FDSVAUTH ***************
041200******************************************************************
