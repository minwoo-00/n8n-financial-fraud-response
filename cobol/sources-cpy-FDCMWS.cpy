000100* FDCMWS.cpybk
000200*****************************************************************
000300* FDS COMMON WORKING STORAGE.  COPIED AS "01 WK-C-COMMON."
000400* BY EVERY FDS PROGRAM - FILE STATUS CONDITIONS, PER-RUN
000500* SWITCHES, THE RUN CLOCK, THE COUNTRY-IP LOOKUP TABLE AND THE
000600* IN-MEMORY VELOCITY / USER-MASTER-INDEX TABLES.
000700*****************************************************************
000800* HISTORY OF MODIFICATION:
000900*****************************************************************
001000* FDS001  ACNRJR 14/03/2026 - FDS BATCH PHASE 2 - INITIAL         FDS001  
001100*                             VERSION
001200* FDS004  TMPJAE 02/04/2026 - REQ#FDS-104 - WIDEN VELOCITY TABLE  FDS004  
001300*                             FROM 20 TO 50 ENTRIES, PRODUCTION
001400*                             VOLUME RAN OUT OF SLOTS ON DAY 1
001500*-----------------------------------------------------------*
001600     05  WK-C-FILE-STATUS               PIC X(02).
001700         88  WK-C-SUCCESSFUL             VALUE "00".
001800         88  WK-C-DUPLICATE-KEY          VALUE "22".
001900         88  WK-C-RECORD-NOT-FOUND       VALUE "23".
002000         88  WK-C-END-OF-FILE            VALUE "10".
002100         88  WK-C-INVALID-KEY            VALUE "21" "23" "24".
002200
002300     05  WK-C-SWITCHES.
002400         10  WK-C-EOF-LOGIN              PIC X(01) VALUE "N".
002500             88  WK-C-EOF-LOGIN-YES      VALUE "Y".
002600         10  WK-C-EOF-TRANSFER           PIC X(01) VALUE "N".
002700             88  WK-C-EOF-TRANSFER-YES   VALUE "Y".
002800         10  WK-C-EOF-RISK               PIC X(01) VALUE "N".
002900             88  WK-C-EOF-RISK-YES       VALUE "Y".
003000         10  WK-C-UMST-IDX-LOADED        PIC X(01) VALUE "N".
003100             88  WK-C-UMST-IDX-IS-LOADED VALUE "Y".
003200         10  WK-C-EVTS-OPEN              PIC X(01) VALUE "N".
003300             88  WK-C-EVTS-IS-OPEN        VALUE "Y".
003400         10  FILLER                      PIC X(03).
003500
003600*---------------------------------------------------------------*
003700* RUN CLOCK - EVT-HOUR IS TAKEN FROM HERE, NOT FROM THE INPUT
003800*---------------------------------------------------------------*
003900     05  WK-C-CURRENT-DATE                  PIC 9(08).
004000     05  WK-C-CURRENT-TIME                  PIC 9(08).
004100     05  WK-C-CURRENT-TIME-R REDEFINES WK-C-CURRENT-TIME.
004200         10  WK-C-CURR-HH                    PIC 9(02).
004300         10  WK-C-CURR-MM                    PIC 9(02).
004400         10  WK-C-CURR-SS                    PIC 9(02).
004500         10  WK-C-CURR-HS                    PIC 9(02).
004600     05  WK-C-RUN-SECS-TODAY                 PIC 9(08) COMP.
004700
004800*---------------------------------------------------------------*
004900* EVT-ID SUBSTITUTE - A RUN-SCOPED SEQUENCE NUMBER STANDS IN
005000* FOR A UNIQUE EVENT KEY - THIS TARGET HAS NO UUID GENERATOR
005100*---------------------------------------------------------------*
005200     05  WK-C-RUN-EVENT-SEQ                  PIC 9(09) COMP
005300             VALUE ZERO.
005400
005500     05  WK-C-SUBSCRIPTS.
005600         10  WK-C-CNT                        PIC 9(04) COMP.
005700         10  WK-C-CNT2                        PIC 9(04) COMP.
005800
005900*---------------------------------------------------------------*
006000* COUNTRY-IP LOOKUP TABLE - LOADED BY REDEFINITION OF A LITERAL
006100* BLOCK, THE WAY TFSCNTRY WAS ONCE LOADED BEFORE IT MOVED TO A
006200* PHYSICAL FILE.  KR/US/JP/SG/GB, FALLS BACK TO
006300* WK-C-DEFAULT-IP WHEN NOT FOUND.
006400*---------------------------------------------------------------*
006500     05  WK-C-CNTRY-IP-LOAD.
006600         10  FILLER   PIC X(17) VALUE "KR203.0.113.10   ".
006700         10  FILLER   PIC X(17) VALUE "US198.51.100.23  ".
006800         10  FILLER   PIC X(17) VALUE "JP192.0.2.44     ".
006900         10  FILLER   PIC X(17) VALUE "SG203.0.113.77   ".
007000         10  FILLER   PIC X(17) VALUE "GB198.51.100.88  ".
007100     05  WK-C-CNTRY-IP-TABLE REDEFINES WK-C-CNTRY-IP-LOAD.
007200         10  WK-C-CNTRY-IP-ENTRY OCCURS 5 TIMES
007300                 INDEXED BY WK-C-CIX.
007400             15  WK-C-CNTRY-IP-CODE          PIC X(02).
007500             15  WK-C-CNTRY-IP-ADDR          PIC X(15).
007600     05  WK-C-DEFAULT-IP                     PIC X(15)
007700             VALUE "203.0.113.200".
007800
007900*---------------------------------------------------------------*
008000* PER-USER 10-MINUTE TRANSFER VELOCITY COUNTER - IN-MEMORY
008100* SUBSTITUTE FOR AN EXTERNAL ROLLING COUNTER THIS TARGET DOES
008200* NOT HAVE
008300*---------------------------------------------------------------*
008400     05  WK-C-VELOCITY-TABLE.
008500         10  WK-C-VEL-ENTRY OCCURS 50 TIMES
008600                 INDEXED BY WK-C-VIX.
008700             15  WK-C-VEL-USERID             PIC X(10).
008800             15  WK-C-VEL-WIN-START          PIC 9(08) COMP.
008900             15  WK-C-VEL-COUNT              PIC 9(04) COMP.
009000     05  WK-C-VEL-ENTRY-COUNT                PIC 9(04) COMP
009100             VALUE ZERO.
009200
009300*---------------------------------------------------------------*
009400* USER-MASTER IS A RELATIVE FILE - THIS IS THE USER-ID TO
009500* RELATIVE-RECORD-NUMBER INDEX BUILT ONCE AT THE START OF EACH
009600* RUN.  STANDS IN FOR THE KEYED (ISAM) ACCESS THIS SHOP WOULD
009700* NORMALLY BUILD ON A DATABASE FILE.
009800*---------------------------------------------------------------*
009900     05  WK-C-UMST-IDX-TABLE.
010000         10  WK-C-UMST-IDX-ENTRY OCCURS 200 TIMES
010100                 INDEXED BY WK-C-UIX.
010200             15  WK-C-UMST-IDX-USERID        PIC X(10).
010300             15  WK-C-UMST-IDX-RRN           PIC 9(06) COMP.
010400     05  WK-C-UMST-IDX-COUNT                 PIC 9(04) COMP
010500             VALUE ZERO.
010600     05  WK-C-UMST-RRN                       PIC 9(06) COMP.
010700
010800     05  FILLER                              PIC X(20).
