000100* FDXUMST.cpybk
000200*-----------------------------------------------------------*
000300* LINKAGE BLOCK FOR FDSXUMST - USER-MASTER LOOKUP/REWRITE
000400* SUBROUTINE.  FUNCTION CODE SELECTS WHICH OPERATION RUNS;
000500* CALLER BUILDS THE INPUT GROUP AND READS THE OUTPUT GROUP.
000600*-----------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------*
000900* FDS001  ACNRJR 14/03/2026 - FDS BATCH PHASE 2 - INITIAL         FDS001  
001000*                             VERSION
001100*-------------------------------------------------------------*
001200 01  WK-C-UMST-RECORD.
001300     05  WK-C-UMST-INPUT.
001400         10  WK-C-UMST-FUNCTION      PIC X(07).
001500             88  WK-C-UMST-FN-LOOKUP  VALUE "LOOKUP ".
001600             88  WK-C-UMST-FN-REWRITE VALUE "REWRITE".
001700             88  WK-C-UMST-FN-CLOSE   VALUE "CLOSE  ".
001800         10  WK-C-UMST-USERID        PIC X(10).
001900         10  WK-C-UMST-NEW-STATUS    PIC X(08).
002000         10  FILLER                  PIC X(03).
002100     05  WK-C-UMST-OUTPUT.
002200         10  WK-C-UMST-FOUND         PIC X(01).
002300             88  WK-C-UMST-IS-FOUND   VALUE "Y".
002400         10  WK-C-UMST-PASSWORD      PIC X(08).
002500         10  WK-C-UMST-STATUS        PIC X(08).
002600         10  WK-C-UMST-ERROR-CD      PIC X(07).
002700         10  WK-C-UMST-FILE          PIC X(08).
002800         10  WK-C-UMST-MODE          PIC X(07).
002900         10  WK-C-UMST-KEY           PIC X(10).
003000         10  WK-C-UMST-FS            PIC X(02).
003100         10  FILLER                  PIC X(03).
