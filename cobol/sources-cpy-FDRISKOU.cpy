000100* FDRISKOU.cpybk
000200*-----------------------------------------------------------*
000300* RISK-UPDATE-RESULT RECORD.  ONE RECORD WRITTEN PER
000400* RISK-UPDATE-REQUEST PROCESSED BY FDSVRISK.
000500*-----------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------*
000800* FDS001  ACNRJR 14/03/2026 - FDS BATCH PHASE 2 - INITIAL         FDS001  
000900*                             VERSION.  TRAILING FILLER BRINGS
001000*                             THE 3-FIELD LAYOUT UP TO THE
001100*                             28-BYTE RECORD LENGTH.
001200*-------------------------------------------------------------*
001300     05  FDRISKOU-RECORD            PIC X(28).
001400*
001500*    I-O FORMAT:FDRISKOR FROM FILE RISKRES   OF LIBRARY FDSLIB
001600*
001700     05  FDRISKOR  REDEFINES FDRISKOU-RECORD.
001800         06  FDRISKOU-USERID        PIC X(10).
001900*                                ACCOUNT ID
002000         06  FDRISKOU-RISK-LEVEL    PIC X(06).
002100*                                RISK LEVEL AS RECEIVED
002200         06  FDRISKOU-NEW-STATUS    PIC X(08).
002300*                                RESULTING USER-MASTER STATUS
002400         06  FILLER                 PIC X(04).
002500*                                RESERVED - PADS RECORD TO 28
