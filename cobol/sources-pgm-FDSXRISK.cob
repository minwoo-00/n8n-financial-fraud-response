000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     FDSXRISK.
000500 AUTHOR.         D K WHITFIELD.
000600 INSTALLATION.   FDS BATCH FRAUD ENGINE.
000700 DATE-WRITTEN.   14 NOV 1982.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO MAP AN INCOMING RISK
001200*               LEVEL (HIGH/MEDIUM/LOW/NORMAL) ONTO THE USER-
001300*               MASTER STATUS THAT THE RISK-UPDATE UNIT SHOULD
001400*               REWRITE.  STRAIGHT TABLE LOOKUP, NO ROUNDING OR
001500*               NUMERIC COMPUTATION OF ANY KIND.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* BAU007  DKW 14/11/1982 - INITIAL VERSION OF THE TABLE-EXTENSION BAU007  
002100*                           LOOKUP ROUTINE FOR THE BRANCH RISK            
002200*                           CLASSIFICATION SUITE.                         
002300* BAU022  RBM 09/03/1987 - REQ#BAU-022 - ADDED A DEFAULT MAPPING  BAU022  
002400*                           FOR AN UNRECOGNIZED RISK LEVEL INSTEAD        
002500*                           OF ABENDING THE CALLING PROGRAM.              
002600* BAU034  LHK 26/10/1998 - Y2K REMEDIATION - NO 2-DIGIT YEAR      BAU034  
002700*                           STORAGE IN THIS ROUTINE, REVIEWED AND         
002800*                           CLOSED WITH NO CODE CHANGE.                   
002900* BAU041  GCF 12/04/2007 - REQ#BAU-041 - RISK LEVEL COMPARE       BAU041  
003000*                           CHANGED TO UPPER-CASE ONLY, MIXED-CASE        
003100*                           INPUT FROM THE NEW TERMINAL FIRMWARE          
003200*                           WAS FAILING THE LOOKUP.                       
003300* FDS001  ACNRJR 14/03/2026 - FDS BATCH PHASE 2 - INITIAL         FDS001  
003400*                           VERSION, ADAPTED FROM THE OLD TRFVBACU        
003500*                           TABLE-EXTENSION LOOKUP ROUTINE                
003600*----------------------------------------------------------------*
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004500
004600***************
004700 DATA DIVISION.
004800***************
004900 WORKING-STORAGE SECTION.
005000*************************
005100 01  FILLER                          PIC X(24)        VALUE
005200    "** PROGRAM FDSXRISK **".
005300
005400 01  WK-C-COMMON.
005500        COPY FDCMWS.
005600
005700*---------------------------------------------------------------*
005800* RISK LEVEL TO STATUS MAP - LOADED BY REDEFINITION, SAME       *
005900* TECHNIQUE AS THE COUNTRY-IP TABLE IN FDCMWS                   *
006000*---------------------------------------------------------------*
006100 01  WK-C-RISK-MAP-LOAD.
006200     05  FILLER   PIC X(16) VALUE "HIGH  BLOCKED   ".
006300     05  FILLER   PIC X(16) VALUE "MEDIUM MEDIUM   ".
006400     05  FILLER   PIC X(16) VALUE "LOW   NORMAL    ".
006500     05  FILLER   PIC X(16) VALUE "NORMALNORMAL    ".
006600 01  WK-C-RISK-MAP REDEFINES WK-C-RISK-MAP-LOAD.
006700     05  WK-C-RISK-MAP-ENTRY OCCURS 4 TIMES
006800             INDEXED BY WK-C-RIX.
006900         10  WK-C-RISK-MAP-LEVEL    PIC X(06).
007000         10  WK-C-RISK-MAP-STATUS   PIC X(08).
007100         10  FILLER                 PIC X(02).
007200
007300 01  WK-C-FLAG.
007400     05  WK-C-REC-FOUND           PIC X(01).
007500     05  FILLER                   PIC X(03).
007600
007700****************
007800 LINKAGE SECTION.
007900****************
008000        COPY FDXRISK.
008100
008200        EJECT
008300****************************************
008400 PROCEDURE DIVISION USING WK-C-RISK-RECORD.
008500****************************************
008600 MAIN-MODULE.
008700     PERFORM A000-MAP-RISK-LEVEL
008800        THRU A099-MAP-RISK-LEVEL-EX.
008900 GOBACK.
009000
009100*-----------------------------------------------------------------
009200*
009300 A000-MAP-RISK-LEVEL.
009400*-----------------------------------------------------------------
009500*
009600     MOVE "N"                 TO WK-C-REC-FOUND.
009700     SET WK-C-RIX              TO 1.
009800     SEARCH WK-C-RISK-MAP-ENTRY
009900        AT END
010000           MOVE "N"                  TO WK-C-REC-FOUND
010100        WHEN WK-C-RISK-MAP-LEVEL(WK-C-RIX) = WK-C-RISK-LEVEL
010200           MOVE "Y"                  TO WK-C-REC-FOUND
010300           MOVE WK-C-RISK-MAP-STATUS(WK-C-RIX)
010400                                      TO WK-C-RISK-NEW-STATUS
010500     END-SEARCH.
010600
010700     IF WK-C-REC-FOUND = "N"
010800        MOVE "NORMAL  "           TO WK-C-RISK-NEW-STATUS
010900 END-IF.
011000
011100 A099-MAP-RISK-LEVEL-EX.
011200 EXIT.
011300
011400******************************************************************
011500************** END OF PROGRAM SOURCE -  FDSXRISK ***************
011600******************************************************************
