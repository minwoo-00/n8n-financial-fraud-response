000100* FDXRISK.cpybk
000200*-----------------------------------------------------------*
000300* LINKAGE BLOCK FOR FDSXRISK - RISK-LEVEL TO USER-MASTER
000400* STATUS MAPPING SUBROUTINE.
000500*-----------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------*
000800* FDS001  ACNRJR 14/03/2026 - FDS BATCH PHASE 2 - INITIAL         FDS001  
000900*                             VERSION
001000*-------------------------------------------------------------*
001100 01  WK-C-RISK-RECORD.
001200     05  WK-C-RISK-INPUT.
001300         10  WK-C-RISK-LEVEL          PIC X(06).
001400         10  FILLER                   PIC X(02).
001500     05  WK-C-RISK-OUTPUT.
001600         10  WK-C-RISK-NEW-STATUS     PIC X(08).
001700         10  FILLER                   PIC X(02).
