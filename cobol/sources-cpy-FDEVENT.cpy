000100* FDEVENT.cpybk
000200*-----------------------------------------------------------*
000300* FDS-EVENT OUTPUT RECORD.  ONE RECORD WRITTEN PER ATTEMPT OF
000400* ANY TYPE (LOGIN/LOGOUT/TRANSFER), EMITTED BY FDSXEVNT FOR
000500* DOWNSTREAM RISK SCORING.  THE RISK ENGINE PICKS THESE UP OFF
000600* FDSEVTS FOR SCORING - THIS SHOP HAS NO ON-LINE HOOK INTO THAT
000700* JOB, SO THE FILE IS THE HANDOFF.
000800*-----------------------------------------------------------*
000900* HISTORY OF MODIFICATION:
001000*-----------------------------------------------------------*
001100* FDS001  ACNRJR 14/03/2026 - FDS BATCH PHASE 2 - INITIAL         FDS001  
001200*                             VERSION.  TRAILING FILLER BRINGS
001300*                             THE 11-FIELD LAYOUT UP TO THE
001400*                             172-BYTE RECORD LENGTH.
001500*-------------------------------------------------------------*
001600     05  FDEVENT-RECORD             PIC X(172).
001700*
001800*    I-O FORMAT:FDEVENTR FROM FILE FDSEVTS   OF LIBRARY FDSLIB
001900*
002000     05  FDEVENTR  REDEFINES FDEVENT-RECORD.
002100         06  FDEVENT-TIMESTAMP      PIC X(25).
002200*                                ISO-8601 OFFSET TIMESTAMP
002300         06  FDEVENT-TYPE           PIC X(08).
002400*                                LOGIN / LOGOUT / TRANSFER
002500         06  FDEVENT-ID             PIC X(36).
002600*                                RUN-SCOPED SEQUENCE NUMBER -
002700*                                THIS TARGET HAS NO UNIQUE-ID
002800*                                GENERATOR
002900         06  FDEVENT-USERID         PIC X(10).
003000*                                ACCOUNT ID
003100         06  FDEVENT-RESULT         PIC X(16).
003200*                                SUCCESS/FAILURE/BLOCKED/
003300*                                MID_VERIFICATION
003400         06  FDEVENT-SRC-IP         PIC X(15).
003500*                                RESOLVED SOURCE IP
003600         06  FDEVENT-COUNTRY        PIC X(02).
003700*                                NORMALIZED COUNTRY CODE
003800         06  FDEVENT-HOUR           PIC 9(02).
003900*                                HOUR OF DAY 00-23, RUN CLOCK
004000         06  FDEVENT-AMOUNT         PIC 9(11).
004100*                                TRANSFER AMOUNT - ZERO ON
004200*                                LOGIN/LOGOUT EVENTS
004300         06  FDEVENT-TO-BANK        PIC X(20).
004400*                                DESTINATION BANK - BLANK ON
004500*                                LOGIN/LOGOUT EVENTS
004600         06  FDEVENT-TO-ACCOUNT     PIC X(15).
004700*                                DESTINATION ACCT (MASKED) -
004800*                                BLANK ON LOGIN/LOGOUT EVENTS
004900         06  FILLER                 PIC X(12).
005000*                                RESERVED - PADS RECORD TO 172
