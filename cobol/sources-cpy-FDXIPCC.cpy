000100* FDXIPCC.cpybk
000200*-----------------------------------------------------------*
000300* LINKAGE BLOCK FOR FDSXIPCC - COUNTRY NORMALIZE + SOURCE-IP
000400* RESOLVE SUBROUTINE.  SHARED BY THE AUTH AND TRANSFER UNITS.
000500*-----------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------*
000800* FDS001  ACNRJR 14/03/2026 - FDS BATCH PHASE 2 - INITIAL         FDS001  
000900*                             VERSION
001000*-------------------------------------------------------------*
001100 01  WK-C-IPCC-RECORD.
001200     05  WK-C-IPCC-INPUT.
001300         10  WK-C-IPCC-RAW-COUNTRY    PIC X(02).
001400         10  WK-C-IPCC-RAW-IP         PIC X(15).
001500         10  FILLER                   PIC X(03).
001600     05  WK-C-IPCC-OUTPUT.
001700         10  WK-C-IPCC-COUNTRY        PIC X(02).
001800         10  WK-C-IPCC-SRC-IP         PIC X(15).
001900         10  FILLER                   PIC X(03).
