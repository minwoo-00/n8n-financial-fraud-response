000100* FDTRFIN.cpybk
000200*-----------------------------------------------------------*
000300* TRANSFER-REQUEST TRANSACTION RECORD.  ONE RECORD PER
000400* FUNDS-TRANSFER ATTEMPT OFFERED TO THE TRANSFER UNIT
000500* (FDSVTRF).
000600*-----------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------*
000900* FDS001  ACNRJR 14/03/2026 - FDS BATCH PHASE 2 - INITIAL         FDS001
001000*                             VERSION.  RECORD IS 40 BYTES -
001100*                             TRAILING FILLER WIDENS THE
001200*                             4-FIELD LAYOUT FOR A FUTURE
001300*                             FIELD WITHOUT A RECORD RESIZE.
001400*-------------------------------------------------------------*
001500     05  FDTRFIN-RECORD             PIC X(40).
001600*
001700*    I-O FORMAT:FDTRFINR FROM FILE TRANSREQ  OF LIBRARY FDSLIB
001800*
001900     05  FDTRFINR  REDEFINES FDTRFIN-RECORD.
002000         06  FDTRFIN-USERID         PIC X(10).
002100*                                ACCOUNT INITIATING THE TRANSFER
002200         06  FDTRFIN-AMOUNT         PIC 9(11).
002300*                                AMOUNT - WHOLE UNITS, KRW, NO
002400*                                DECIMAL PLACES
002500         06  FDTRFIN-COUNTRY        PIC X(02).
002600*                                CALLER ISO COUNTRY CODE
002700         06  FDTRFIN-CLIENT-IP      PIC X(15).
002800*                                CALLER DOTTED-QUAD IP ADDRESS
002900         06  FILLER                 PIC X(02).
003000*                                RESERVED - PADS RECORD TO 40
