000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     FDSXIPCC.
000500 AUTHOR.         D K WHITFIELD.
000600 INSTALLATION.   FDS BATCH FRAUD ENGINE.
000700 DATE-WRITTEN.   03 SEP 1981.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS ROUTINE NORMALIZES THE CALLER-SUPPLIED
001200*               COUNTRY CODE AND RESOLVES THE EVENT SOURCE IP.
001300*               A BLANK COUNTRY NORMALIZES TO "XX" - THE
001400*               UPSTREAM FEED'S "UNKNOWN" STRING DOES NOT FIT
001500*               A 2-BYTE FIELD.  A
001600*               LOOPBACK CLIENT IP IS SUBSTITUTED WITH THE
001700*               FIXED DEMO IP FOR THE NORMALIZED COUNTRY.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* PRA009  DKW 03/09/1981 - INITIAL VERSION OF THE PARAMETER       PRA009  
002300*                           LOOKUP ROUTINE FOR THE BRANCH TRANSFER        
002400*                           SUITE, COUNTRY/IP TABLE READ FROM THE         
002500*                           PARAMETER DATABASE FILE.                      
002600* PRA033  RBM 14/07/1984 - REQ#PRA-033 - BLANK COUNTRY CODE NOW   PRA033  
002700*                           NORMALIZES TO XX INSTEAD OF ABENDING          
002800*                           ON THE TABLE LOOKUP.                          
002900* PRA058  JPS 02/12/1989 - REQ#PRA-058 - ADDED THE LOOPBACK-IP    PRA058  
003000*                           SUBSTITUTION FOR BRANCH TERMINALS             
003100*                           TESTING THROUGH THE LOCAL GATEWAY.            
003200* PRA071  LHK 08/10/1998 - Y2K REMEDIATION - NO 2-DIGIT YEAR      PRA071  
003300*                           STORAGE IN THIS ROUTINE, REVIEWED AND         
003400*                           CLOSED WITH NO CODE CHANGE.                   
003500* PRA090  GCF 17/06/2005 - REQ#PRA-090 - COUNTRY TABLE EXTENDED   PRA090  
003600*                           TO COVER THE NEW OVERSEAS BRANCH              
003700*                           OPENINGS, FIVE ENTRIES ADDED.                 
003800* FDS001  ACNRJR 14/03/2026 - FDS BATCH PHASE 2                   FDS001  
003900*                           - INITIAL VERSION, ADAPTED FROM THE
004000*                             OLD TRFXPARA PARAMETER-LOOKUP
004100*                             ROUTINE - TABLE SEARCH REPLACES
004200*                             THE DATABASE READ, THERE IS NO
004300*                             PHYSICAL COUNTRY-IP FILE ON THIS
004400*                             TARGET
004500*----------------------------------------------------------------*
004600 EJECT
004700**********************
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005400
005500***************
005600 DATA DIVISION.
005700***************
005800 WORKING-STORAGE SECTION.
005900*************************
006000 01  FILLER                          PIC X(24)        VALUE
006100     "** PROGRAM FDSXIPCC **".
006200
006300* ------------------ PROGRAM WORKING STORAGE -------------------*
006400 01    WK-C-COMMON.
006500 COPY FDCMWS.
006600
006700 01    WK-C-WORK-AREA.
006800     05  WK-C-IPCC-LOOPBACK-4        PIC X(15) VALUE
006900         "127.0.0.1".
007000     05  WK-C-IPCC-LOOPBACK-6        PIC X(15) VALUE
007100         "0:0:0:0:0:0:0:1".
007200     05  WK-C-IPCC-UNKNOWN-CD        PIC X(02) VALUE "XX".
007300     05  WK-C-IPCC-FOUND             PIC X(01) VALUE "N".
007400         88  WK-C-IPCC-FOUND-YES     VALUE "Y".
007500     05  FILLER                      PIC X(03).
007600
007700*****************
007800 LINKAGE SECTION.
007900*****************
008000 COPY FDXIPCC.
008100 EJECT
008200********************************************
008300 PROCEDURE DIVISION USING WK-C-IPCC-RECORD.
008400********************************************
008500 MAIN-MODULE.
008600     PERFORM A000-RESOLVE-COUNTRY-AND-IP
008700        THRU A099-RESOLVE-COUNTRY-AND-IP-EX.
008800     GOBACK.
008900
009000*----------------------------------------------------------------*
009100 A000-RESOLVE-COUNTRY-AND-IP.
009200*----------------------------------------------------------------*
009300     PERFORM A100-NORMALIZE-COUNTRY
009400        THRU A199-NORMALIZE-COUNTRY-EX.
009500     PERFORM A200-RESOLVE-SOURCE-IP
009600        THRU A299-RESOLVE-SOURCE-IP-EX.
009700
009800 A099-RESOLVE-COUNTRY-AND-IP-EX.
009900     EXIT.
010000
010100*----------------------------------------------------------------*
010200 A100-NORMALIZE-COUNTRY.
010300*----------------------------------------------------------------*
010400     IF  WK-C-IPCC-RAW-COUNTRY = SPACES
010500         MOVE WK-C-IPCC-UNKNOWN-CD   TO WK-C-IPCC-COUNTRY
010600         GO TO A199-NORMALIZE-COUNTRY-EX.
010700
010800     MOVE WK-C-IPCC-RAW-COUNTRY      TO WK-C-IPCC-COUNTRY.
010900     INSPECT WK-C-IPCC-COUNTRY CONVERTING
011000        "abcdefghijklmnopqrstuvwxyz" TO
011100        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
011200
011300 A199-NORMALIZE-COUNTRY-EX.
011400     EXIT.
011500
011600*----------------------------------------------------------------*
011700 A200-RESOLVE-SOURCE-IP.
011800*----------------------------------------------------------------*
011900     IF  WK-C-IPCC-RAW-IP NOT = WK-C-IPCC-LOOPBACK-4
012000         AND WK-C-IPCC-RAW-IP NOT = WK-C-IPCC-LOOPBACK-6
012100         MOVE WK-C-IPCC-RAW-IP        TO WK-C-IPCC-SRC-IP
012200         GO TO A299-RESOLVE-SOURCE-IP-EX.
012300
012400     MOVE "N"            TO WK-C-IPCC-FOUND.
012500     SET WK-C-CIX         TO 1.
012600     SEARCH WK-C-CNTRY-IP-ENTRY
012700        AT END
012800           MOVE "N"               TO WK-C-IPCC-FOUND
012900        WHEN WK-C-CNTRY-IP-CODE(WK-C-CIX) = WK-C-IPCC-COUNTRY
013000           MOVE "Y"               TO WK-C-IPCC-FOUND
013100           MOVE WK-C-CNTRY-IP-ADDR(WK-C-CIX) TO WK-C-IPCC-SRC-IP
013200     END-SEARCH.
013300
013400     IF  NOT WK-C-IPCC-FOUND-YES
013500         MOVE WK-C-DEFAULT-IP       TO WK-C-IPCC-SRC-IP
013600     END-IF.
013700
013800 A299-RESOLVE-SOURCE-IP-EX.
013900     EXIT.
014000
014100******************************************************************
014200************** END OF PROGRAM SOURCE -  FDSXIPCC ***************
014300******************************************************************
