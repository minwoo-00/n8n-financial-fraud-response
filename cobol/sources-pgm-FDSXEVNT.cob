000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     FDSXEVNT.
000500 AUTHOR.         D K WHITFIELD.
000600 INSTALLATION.   FDS BATCH FRAUD ENGINE.
000700 DATE-WRITTEN.   22 FEB 1984.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED COMMON MODULE THAT BUILDS ONE
001200*               FDS-EVENT RECORD FROM THE FIELDS THE CALLER
001300*               SUPPLIES AND WRITES IT TO FDS-EVENTS-OUT.  THE
001400*               EVENT TIMESTAMP/HOUR ARE STAMPED FROM THE JOB'S
001500*               OWN CLOCK, NOT FROM THE TRANSACTION INPUT.  THE
001600*               EVENT ID IS A RUN-SCOPED SEQUENCE NUMBER - THIS
001700*               TARGET HAS NO UUID GENERATOR.
001800*
001900*               FDS-EVENTS-OUT IS OPENED EXTEND, NOT OUTPUT - THE
002000*               AUTH AND TRANSFER UNITS ARE SEPARATE JOB STEPS
002100*               THAT BOTH CALL THIS MODULE, AND THE EVENT FILE
002200*               MUST ACCUMULATE ACROSS THE WHOLE CHAIN IN RUN
002300*               ORDER, NOT BE TRUNCATED BY WHICHEVER STEP RUNS
002400*               SECOND.
002500*
002600*================================================================
002700* HISTORY OF MODIFICATION:
002800*================================================================
002900* CUY005  DKW 22/02/1984 - INITIAL VERSION OF THE COMMON          CUY005  
003000*                           EVENT-WRITE MODULE SHARED BY THE              
003100*                           BRANCH TRANSFER JOB STEPS.                    
003200* CUY019  RBM 08/08/1988 - REQ#CUY-019 - EVENT TIMESTAMP NOW      CUY019  
003300*                           STAMPED FROM THE JOB CLOCK, NOT FROM          
003400*                           THE TRANSACTION INPUT, TO MATCH WALL-         
003500*                           CLOCK AUDIT TIME.                             
003600* CUY028  JPS 03/01/1994 - REQ#CUY-028 - CHANGED THE EVENT FILE   CUY028  
003700*                           OPEN MODE TO EXTEND SO BOTH CALLING           
003800*                           JOB STEPS APPEND TO ONE RUN'S EVENT           
003900*                           FILE.                                         
004000* CUY035  LHK 14/12/1998 - Y2K REMEDIATION - TIMESTAMP FIELD IS   CUY035  
004100*                           ALREADY A FULL 4-DIGIT YEAR, REVIEWED         
004200*                           AND CLOSED WITH NO CODE CHANGE.               
004300* CUY047  GCF 25/09/2009 - REQ#CUY-047 - EVENT ID SEQUENCE        CUY047  
004400*                           WIDENED, THE OLD 6-DIGIT COUNTER WAS          
004500*                           WRAPPING ON THE BUSIEST OVERNIGHT             
004600*                           RUNS.                                         
004700* FDS001  ACNRJR 14/03/2026 - FDS BATCH PHASE 2                   FDS001  
004800*                           - INITIAL VERSION, ADAPTED FROM THE
004900*                             OLD TRFVCUYP COMMON MODULE
005000* FDS005  TMPJAE 02/04/2026 - REQ#FDS-105 - OPEN OUTPUT WAS       FDS005  
005100*                             TRUNCATING THE EVENT FILE WHEN THE
005200*                             TRANSFER STEP RAN AFTER THE AUTH
005300*                             STEP - CHANGED TO OPEN EXTEND SO
005400*                             BOTH JOB STEPS APPEND TO THE SAME
005500*                             RUN'S EVENT FILE
005600*----------------------------------------------------------------*
005700 EJECT
005800**********************
005900 ENVIRONMENT DIVISION.
006000**********************
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.  IBM-AS400.
006300 OBJECT-COMPUTER.  IBM-AS400.
006400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT FDS-EVENTS-OUT ASSIGN TO FDSEVTS
006900            ORGANIZATION      IS LINE SEQUENTIAL
007000            FILE STATUS       IS WK-C-FILE-STATUS.
007100
007200***************
007300 DATA DIVISION.
007400***************
007500 FILE SECTION.
007600**************
007700 FD  FDS-EVENTS-OUT
007800     LABEL RECORDS ARE OMITTED
007900     DATA RECORD IS FD-FDEVENT-REC.
008000 01  FD-FDEVENT-REC.
008100     COPY FDEVENT.
008200
008300 WORKING-STORAGE SECTION.
008400*************************
008500 01  FILLER                          PIC X(24)        VALUE
008600     "** PROGRAM FDSXEVNT **".
008700
008800* ------------------ PROGRAM WORKING STORAGE -------------------*
008900 01    WK-C-COMMON.
009000 COPY FDCMWS.
009100
009200 01    WK-C-WORK-AREA.
009300     05  WK-C-EVNT-TIMESTAMP          PIC X(25).
009400     05  WK-C-EVNT-TIMESTAMP-R REDEFINES WK-C-EVNT-TIMESTAMP.
009500         10  WK-TS-YEAR               PIC 9(04).
009600         10  WK-TS-DASH1               PIC X(01).
009700         10  WK-TS-MONTH              PIC 9(02).
009800         10  WK-TS-DASH2               PIC X(01).
009900         10  WK-TS-DAY                PIC 9(02).
010000         10  WK-TS-TEE                PIC X(01).
010100         10  WK-TS-HH                 PIC 9(02).
010200         10  WK-TS-COLON1             PIC X(01).
010300         10  WK-TS-MM                 PIC 9(02).
010400         10  WK-TS-COLON2             PIC X(01).
010500         10  WK-TS-SS                 PIC 9(02).
010600         10  WK-TS-OFFSET             PIC X(06).
010700     05  WK-C-EVNT-ID-NUM             PIC 9(09).
010800     05  FILLER                       PIC X(04).
010900
011000 01    WK-C-LITERALS.
011100     05  C-COM0206        PIC X(07) VALUE "COM0206".
011200     05  C-FILE           PIC X(08) VALUE "FDSEVTS ".
011300     05  C-MODE-WRITE     PIC X(07) VALUE "WRITE".
011400     05  FILLER           PIC X(04).
011500
011600*****************
011700 LINKAGE SECTION.
011800*****************
011900 COPY FDXEVNT.
012000 EJECT
012100********************************************
012200 PROCEDURE DIVISION USING WK-C-EVNT-RECORD.
012300********************************************
012400 MAIN-MODULE.
012500     EVALUATE TRUE
012600        WHEN WK-C-EVNT-FN-CLOSE
012700           PERFORM Z000-END-PROGRAM-ROUTINE
012800              THRU Z999-END-PROGRAM-ROUTINE-EX
012900        WHEN OTHER
013000           PERFORM A000-BUILD-AND-WRITE-EVENT
013100              THRU A099-BUILD-AND-WRITE-EVENT-EX
013200     END-EVALUATE.
013300     GOBACK.
013400
013500*----------------------------------------------------------------*
013600 A000-BUILD-AND-WRITE-EVENT.
013700*----------------------------------------------------------------*
013800     IF  NOT WK-C-EVTS-IS-OPEN
013900         OPEN EXTEND FDS-EVENTS-OUT
014000         IF  NOT WK-C-SUCCESSFUL
014100             DISPLAY "FDSXEVNT - OPEN FILE ERROR - FDSEVTS"
014200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014300             GO TO A099-BUILD-AND-WRITE-EVENT-EX
014400         END-IF
014500         MOVE "Y"            TO WK-C-EVTS-OPEN
014600     END-IF.
014700
014800     PERFORM A100-STAMP-CLOCK
014900        THRU A199-STAMP-CLOCK-EX.
015000
015100     ADD 1 TO WK-C-RUN-EVENT-SEQ.
015200     MOVE WK-C-RUN-EVENT-SEQ       TO WK-C-EVNT-ID-NUM.
015300
015400     MOVE SPACES                   TO FD-FDEVENT-REC.
015500     MOVE WK-C-EVNT-TIMESTAMP       TO FDEVENT-TIMESTAMP.
015600     MOVE WK-C-EVNT-TYPE            TO FDEVENT-TYPE.
015700     STRING "RUN-EVT-" WK-C-EVNT-ID-NUM
015800        DELIMITED BY SIZE INTO FDEVENT-ID.
015900     MOVE WK-C-EVNT-USERID          TO FDEVENT-USERID.
016000     MOVE WK-C-EVNT-RESULT          TO FDEVENT-RESULT.
016100     MOVE WK-C-EVNT-SRC-IP          TO FDEVENT-SRC-IP.
016200     MOVE WK-C-EVNT-COUNTRY         TO FDEVENT-COUNTRY.
016300     MOVE WK-C-CURR-HH              TO FDEVENT-HOUR.
016400     MOVE WK-C-EVNT-AMOUNT          TO FDEVENT-AMOUNT.
016500     MOVE WK-C-EVNT-TO-BANK         TO FDEVENT-TO-BANK.
016600     MOVE WK-C-EVNT-TO-ACCOUNT      TO FDEVENT-TO-ACCOUNT.
016700
016800     WRITE FD-FDEVENT-REC.
016900     IF  NOT WK-C-SUCCESSFUL
017000         DISPLAY "FDSXEVNT - WRITE ERROR - FDSEVTS"
017100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017200         MOVE C-COM0206             TO WK-C-EVNT-ERROR-CD
017300         MOVE C-FILE                TO WK-C-EVNT-FILE
017400         MOVE C-MODE-WRITE          TO WK-C-EVNT-FS
017500     END-IF.
017600
017700 A099-BUILD-AND-WRITE-EVENT-EX.
017800     EXIT.
017900
018000*----------------------------------------------------------------*
018100 A100-STAMP-CLOCK.
018200*----------------------------------------------------------------*
018300     ACCEPT WK-C-CURRENT-DATE FROM DATE YYYYMMDD.
018400     ACCEPT WK-C-CURRENT-TIME FROM TIME.
018500
018600     MOVE WK-C-CURRENT-DATE(1:4)   TO WK-TS-YEAR.
018700     MOVE "-"                     TO WK-TS-DASH1.
018800     MOVE WK-C-CURRENT-DATE(5:2)   TO WK-TS-MONTH.
018900     MOVE "-"                     TO WK-TS-DASH2.
019000     MOVE WK-C-CURRENT-DATE(7:2)   TO WK-TS-DAY.
019100     MOVE "T"                     TO WK-TS-TEE.
019200     MOVE WK-C-CURR-HH             TO WK-TS-HH.
019300     MOVE ":"                     TO WK-TS-COLON1.
019400     MOVE WK-C-CURR-MM             TO WK-TS-MM.
019500     MOVE ":"                     TO WK-TS-COLON2.
019600     MOVE WK-C-CURR-SS             TO WK-TS-SS.
019700     MOVE "+09:00"                 TO WK-TS-OFFSET.
019800
019900 A199-STAMP-CLOCK-EX.
020000     EXIT.
020100
020200*----------------------------------------------------------------*
020300 Z000-END-PROGRAM-ROUTINE.
020400*----------------------------------------------------------------*
020500     IF  WK-C-EVTS-IS-OPEN
020600         CLOSE FDS-EVENTS-OUT
020700         IF  NOT WK-C-SUCCESSFUL
020800             DISPLAY "FDSXEVNT - CLOSE FILE ERROR - FDSEVTS"
020900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021000         END-IF
021100         MOVE "N"            TO WK-C-EVTS-OPEN
021200     END-IF.
021300
021400 Z999-END-PROGRAM-ROUTINE-EX.
021500     EXIT.
021600
021700******************************************************************
021800************** END OF PROGRAM SOURCE -  FDSXEVNT ***************
021900******************************************************************
