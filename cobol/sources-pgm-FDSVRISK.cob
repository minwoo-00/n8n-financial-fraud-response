000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     FDSVRISK.
000500 AUTHOR.         D K WHITFIELD.
000600 INSTALLATION.   FDS BATCH FRAUD ENGINE.
000700 DATE-WRITTEN.   30 JAN 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  RISK-UPDATE UNIT BATCH DRIVER.  READS THE
001200*               RISK-UPDATE-REQUESTS FILE ONE RECORD AT A TIME,
001300*               UPPER-CASES THE INCOMING RISK LEVEL, MAPS IT TO
001400*               A NEW USER-MASTER STATUS VIA FDSXRISK, REWRITES
001500*               USER-MASTER VIA FDSXUMST (A USER-ID NOT ON FILE
001600*               IS A SILENT NO-OP - NO ERROR RECORD) AND ALWAYS
001700*               WRITES ONE RISK-UPDATE-RESULT RECORD AND ONE
001800*               RUN-LOG DECISION LINE PER INPUT RECORD.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* TAG003  DKW 30/01/1989 - INITIAL VERSION OF THE TAG-EXTENSION   TAG003  
002400*                           DRIVER FOR THE BRANCH RISK-STATUS             
002500*                           SUITE.                                        
002600* TAG018  RBM 17/04/1992 - REQ#TAG-018 - A USER-ID NOT ON FILE    TAG018  
002700*                           NOW SILENTLY SKIPS THE REWRITE INSTEAD        
002800*                           OF ABENDING THE STEP.                         
002900* TAG026  JPS 09/08/1996 - REQ#TAG-026 - RISK LEVEL IS NOW        TAG026  
003000*                           UPPER-CASED BEFORE THE TABLE LOOKUP,          
003100*                           MIXED-CASE INPUT WAS FAILING THE              
003200*                           MATCH.                                        
003300* TAG033  LHK 23/09/1998 - Y2K REMEDIATION - NO 2-DIGIT YEAR      TAG033  
003400*                           STORAGE IN THIS ROUTINE, REVIEWED AND         
003500*                           CLOSED WITH NO CODE CHANGE.                   
003600* TAG049  GCF 11/05/2012 - REQ#TAG-049 - RUN-LOG DECISION LINE    TAG049  
003700*                           NOW WRITTEN FOR EVERY INPUT RECORD,           
003800*                           NOT JUST THE ONES THAT CHANGED STATUS.        
003900* FDS004  ACNRJR 20/03/2026 - FDS BATCH PHASE 2                   FDS004  
004000*                           - INITIAL VERSION, ADAPTED FROM THE
004100*                             OLD TRFVTAG57 TAG-EXTENSION DRIVER
004200*----------------------------------------------------------------*
004300 EJECT
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005100                   C01 IS TOP-OF-FORM.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT RISK-UPDATE-REQUESTS ASSIGN TO RISKREQ
005600            ORGANIZATION      IS LINE SEQUENTIAL
005700            FILE STATUS       IS WK-C-FILE-STATUS.
005800
005900     SELECT RISK-UPDATE-RESULTS-OUT ASSIGN TO RISKOUT
006000            ORGANIZATION      IS LINE SEQUENTIAL
006100            FILE STATUS       IS WK-C-FILE-STATUS.
006200
006300     SELECT RUN-LOG ASSIGN TO RUNLOG
006400            ORGANIZATION      IS LINE SEQUENTIAL
006500            FILE STATUS       IS WK-C-FILE-STATUS.
006600
006700***************
006800 DATA DIVISION.
006900***************
007000 FILE SECTION.
007100**************
007200 FD  RISK-UPDATE-REQUESTS
007300     LABEL RECORDS ARE OMITTED
007400     DATA RECORD IS FD-FDRISKIN-REC.
007500 01  FD-FDRISKIN-REC.
007600     COPY FDRISKIN.
007700
007800 FD  RISK-UPDATE-RESULTS-OUT
007900     LABEL RECORDS ARE OMITTED
008000     DATA RECORD IS FD-FDRISKOU-REC.
008100 01  FD-FDRISKOU-REC.
008200     COPY FDRISKOU.
008300
008400 FD  RUN-LOG
008500     LABEL RECORDS ARE OMITTED
008600     DATA RECORD IS WK-C-RUNLOG-LINE.
008700 01  WK-C-RUNLOG-LINE                  PIC X(80).
008800
008900 WORKING-STORAGE SECTION.
009000*************************
009100 01  FILLER                          PIC X(24)        VALUE
009200     "** PROGRAM FDSVRISK **".
009300
009400* ------------------ PROGRAM WORKING STORAGE -------------------*
009500 01    WK-C-COMMON.
009600 COPY FDCMWS.
009700
009800 01    WK-C-REQUEST-AREA.
009900     05  WK-C-REQ-USERID              PIC X(10).
010000     05  WK-C-REQ-RISK-LEVEL          PIC X(06).
010100     05  WK-C-NEW-STATUS              PIC X(08).
010200     05  FILLER                       PIC X(04).
010300
010400 01    WK-C-RUN-TOTALS.
010500     05  WK-C-TOT-RISK-BLOCKED        PIC 9(07) COMP VALUE ZERO.
010600     05  WK-C-TOT-RISK-MEDIUM         PIC 9(07) COMP VALUE ZERO.
010700     05  WK-C-TOT-RISK-NORMAL         PIC 9(07) COMP VALUE ZERO.
010800     05  FILLER                       PIC X(04).
010900
011000 01    WK-C-EDIT-AREA.
011100     05  WK-C-EDIT-7                   PIC ZZZZZZ9.
011200     05  FILLER                        PIC X(02).
011300 01    WK-C-PTR                        PIC 9(04) COMP.
011400
011500*---------------------------------------------------------------*
011600* THESE ARE THE SAME CALL-PARAMETER BLOCKS THE CALLED ROUTINES  *
011700* DECLARE IN THEIR OWN LINKAGE SECTIONS - THE CALLER OWNS THE   *
011800* STORAGE, THE CALLEE ONLY DESCRIBES IT.                        *
011900*---------------------------------------------------------------*
012000 COPY FDXRISK.
012100 COPY FDXUMST.
012200
012300*****************
012400 LINKAGE SECTION.
012500*****************
012600*    (NONE - FDSVRISK IS A JOB-STEP PROGRAM, NOT A CALLED ONE)
012700
012800 EJECT
012900*****************************
013000 PROCEDURE DIVISION.
013100*****************************
013200 MAIN-MODULE.
013300     PERFORM A000-START-PROGRAM-ROUTINE
013400        THRU A099-START-PROGRAM-ROUTINE-EX.
013500
013600     PERFORM B000-MAIN-PROCESSING
013700        THRU B999-MAIN-PROCESSING-EX
013800        UNTIL WK-C-EOF-RISK-YES.
013900
014000     PERFORM D000-WRITE-RUN-SUMMARY
014100        THRU D099-WRITE-RUN-SUMMARY-EX.
014200
014300     PERFORM Z000-END-PROGRAM-ROUTINE
014400        THRU Z999-END-PROGRAM-ROUTINE-EX.
014500     STOP RUN.
014600
014700*----------------------------------------------------------------*
014800 A000-START-PROGRAM-ROUTINE.
014900*----------------------------------------------------------------*
015000     OPEN INPUT RISK-UPDATE-REQUESTS.
015100     IF  NOT WK-C-SUCCESSFUL
015200         DISPLAY "FDSVRISK - OPEN FILE ERROR - RISKREQ"
015300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015400         GO TO Y900-ABNORMAL-TERMINATION.
015500
015600     OPEN OUTPUT RISK-UPDATE-RESULTS-OUT.
015700     IF  NOT WK-C-SUCCESSFUL
015800         DISPLAY "FDSVRISK - OPEN FILE ERROR - RISKOUT"
015900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016000         GO TO Y900-ABNORMAL-TERMINATION.
016100
016200     OPEN OUTPUT RUN-LOG.
016300     IF  NOT WK-C-SUCCESSFUL
016400         DISPLAY "FDSVRISK - OPEN FILE ERROR - RUNLOG"
016500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016600         GO TO Y900-ABNORMAL-TERMINATION.
016700
016800     PERFORM A500-READ-RISK-REQUEST
016900        THRU A599-READ-RISK-REQUEST-EX.
017000
017100 A099-START-PROGRAM-ROUTINE-EX.
017200     EXIT.
017300
017400*----------------------------------------------------------------*
017500 A500-READ-RISK-REQUEST.
017600*----------------------------------------------------------------*
017700     READ RISK-UPDATE-REQUESTS
017800        AT END
017900           MOVE "Y"                  TO WK-C-EOF-RISK
018000        NOT AT END
018100           MOVE FDRISKIN-USERID      TO WK-C-REQ-USERID
018200           MOVE FDRISKIN-RISK-LEVEL  TO WK-C-REQ-RISK-LEVEL
018300           INSPECT WK-C-REQ-RISK-LEVEL CONVERTING
018400              "abcdefghijklmnopqrstuvwxyz" TO
018500              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
018600     END-READ.
018700
018800 A599-READ-RISK-REQUEST-EX.
018900     EXIT.
019000
019100*----------------------------------------------------------------*
019200*                   B000-MAIN-PROCESSING                       *
019300*  ONE RISK-UPDATE REQUEST PER PASS, THEN READ THE NEXT RECORD  *
019400*----------------------------------------------------------------*
019500 B000-MAIN-PROCESSING.
019600*----------------------------------------------------------------*
019700     MOVE WK-C-REQ-RISK-LEVEL       TO WK-C-RISK-LEVEL.
019800     CALL "FDSXRISK"                USING WK-C-RISK-RECORD.
019900     MOVE WK-C-RISK-NEW-STATUS      TO WK-C-NEW-STATUS.
020000
020100     MOVE "REWRITE"                 TO WK-C-UMST-FUNCTION.
020200     MOVE WK-C-REQ-USERID           TO WK-C-UMST-USERID.
020300     MOVE WK-C-NEW-STATUS           TO WK-C-UMST-NEW-STATUS.
020400     CALL "FDSXUMST"                USING WK-C-UMST-RECORD.
020500
020600*--> WK-C-UMST-FOUND IS NOT CHECKED HERE - A USER-ID NOT ON
020700*--> FILE IS A SILENT NO-OP PER THE RISK-UPDATE BUSINESS RULE,
020800*--> THE RESULT RECORD IS WRITTEN EITHER WAY.
020900
021000     EVALUATE WK-C-NEW-STATUS
021100        WHEN "BLOCKED "
021200           ADD 1                    TO WK-C-TOT-RISK-BLOCKED
021300        WHEN "MEDIUM  "
021400           ADD 1                    TO WK-C-TOT-RISK-MEDIUM
021500        WHEN OTHER
021600           ADD 1                    TO WK-C-TOT-RISK-NORMAL
021700     END-EVALUATE.
021800
021900     PERFORM C900-WRITE-RISK-RESULT
022000        THRU C999-WRITE-RISK-RESULT-EX.
022100
022200     PERFORM A500-READ-RISK-REQUEST
022300        THRU A599-READ-RISK-REQUEST-EX.
022400
022500 B999-MAIN-PROCESSING-EX.
022600     EXIT.
022700
022800*----------------------------------------------------------------*
022900*  C900-WRITE-RISK-RESULT - ONE RISK-UPDATE-RESULT RECORD AND   *
023000*  ONE RUN-LOG DECISION LINE PER INPUT RECORD                   *
023100*----------------------------------------------------------------*
023200 C900-WRITE-RISK-RESULT.
023300*----------------------------------------------------------------*
023400     MOVE SPACES                    TO FD-FDRISKOU-REC.
023500     MOVE WK-C-REQ-USERID           TO FDRISKOU-USERID.
023600     MOVE WK-C-REQ-RISK-LEVEL       TO FDRISKOU-RISK-LEVEL.
023700     MOVE WK-C-NEW-STATUS           TO FDRISKOU-NEW-STATUS.
023800     WRITE FD-FDRISKOU-REC.
023900     IF  NOT WK-C-SUCCESSFUL
024000         DISPLAY "FDSVRISK - WRITE ERROR - RISKOUT"
024100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024200     END-IF.
024300
024400     MOVE SPACES                    TO WK-C-RUNLOG-LINE.
024500     STRING "RISK-UPDATE " WK-C-REQ-USERID " "
024600            WK-C-REQ-RISK-LEVEL " -> " WK-C-NEW-STATUS
024700        DELIMITED BY SIZE INTO WK-C-RUNLOG-LINE.
024800     WRITE RUN-LOG FROM WK-C-RUNLOG-LINE.
024900
025000 C999-WRITE-RISK-RESULT-EX.
025100     EXIT.
025200
025300*----------------------------------------------------------------*
025400*  D000-WRITE-RUN-SUMMARY - END-OF-RUN CONTROL TOTALS           *
025500*----------------------------------------------------------------*
025600 D000-WRITE-RUN-SUMMARY.
025700*----------------------------------------------------------------*
025800     MOVE 1                         TO WK-C-PTR.
025900     MOVE SPACES                    TO WK-C-RUNLOG-LINE.
026000     MOVE WK-C-TOT-RISK-BLOCKED      TO WK-C-EDIT-7.
026100     STRING "  RISK-UPDATE: BLOCKED=" WK-C-EDIT-7
026200        DELIMITED BY SIZE INTO WK-C-RUNLOG-LINE
026300        WITH POINTER WK-C-PTR.
026400     MOVE WK-C-TOT-RISK-MEDIUM       TO WK-C-EDIT-7.
026500     STRING "  MEDIUM=" WK-C-EDIT-7
026600        DELIMITED BY SIZE INTO WK-C-RUNLOG-LINE
026700        WITH POINTER WK-C-PTR.
026800     MOVE WK-C-TOT-RISK-NORMAL       TO WK-C-EDIT-7.
026900     STRING "  NORMAL=" WK-C-EDIT-7
027000        DELIMITED BY SIZE INTO WK-C-RUNLOG-LINE
027100        WITH POINTER WK-C-PTR.
027200     WRITE RUN-LOG FROM WK-C-RUNLOG-LINE.
027300
027400 D099-WRITE-RUN-SUMMARY-EX.
027500     EXIT.
027600
027700*---------------------------------------------------------------*
027800*                   PROGRAM SUBROUTINE                         *
027900*---------------------------------------------------------------*
028000 Y900-ABNORMAL-TERMINATION.
028100     PERFORM Z000-END-PROGRAM-ROUTINE
028200        THRU Z999-END-PROGRAM-ROUTINE-EX.
028300     STOP RUN.
028400
028500 Z000-END-PROGRAM-ROUTINE.
028600     MOVE "CLOSE  "                 TO WK-C-UMST-FUNCTION.
028700     CALL "FDSXUMST"                USING WK-C-UMST-RECORD.
028800
028900     CLOSE RISK-UPDATE-REQUESTS.
029000     IF  NOT WK-C-SUCCESSFUL
029100         DISPLAY "FDSVRISK - CLOSE FILE ERROR - RISKREQ"
029200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029300     END-IF.
029400
029500     CLOSE RISK-UPDATE-RESULTS-OUT.
029600     IF  NOT WK-C-SUCCESSFUL
029700         DISPLAY "FDSVRISK - CLOSE FILE ERROR - RISKOUT"
029800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029900     END-IF.
030000
030100     CLOSE RUN-LOG.
030200     IF  NOT WK-C-SUCCESSFUL
030300         DISPLAY "FDSVRISK - CLOSE FILE ERROR - RUNLOG"
030400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030500     END-IF.
030600
030700 Z999-END-PROGRAM-ROUTINE-EX.
030800     EXIT.
030900
031000******************************************************************
031100************** END OF PROGRAM SOURCE -  FDSVRISK ****************
031200******************************************************************
