000100* FDUMST.cpybk
000200*-----------------------------------------------------------*
000300* FDS USER RISK-STATUS REGISTRY RECORD (USER-MASTER)
000400* ONE RECORD PER ACCOUNT.  REWRITTEN IN PLACE BY THE
000500* RISK-UPDATE UNIT WHEN A SCORING CALLBACK ARRIVES.
000600*-----------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------*
000900* FDS001  ACNRJR 14/03/2026 - FDS BATCH PHASE 2 - INITIAL         FDS001  
001000*                             VERSION OF THE USER-MASTER
001100*                             COPYBOOK.  TRAILING FILLER PADS
001200*                             THE 3-FIELD LAYOUT TO 30 BYTES -
001300*                             LEAVES ROOM FOR A FOURTH STATUS
001400*                             VALUE WITHOUT A RECORD RESIZE
001500*-------------------------------------------------------------*
001600     05  FDUMST-RECORD              PIC X(30).
001700*
001800*    I-O FORMAT:FDUMSTR  FROM FILE FDSUMST   OF LIBRARY FDSLIB
001900*
002000     05  FDUMSTR  REDEFINES FDUMST-RECORD.
002100         06  FDUMST-USERID          PIC X(10).
002200*                                ACCOUNT IDENTIFIER
002300         06  FDUMST-PASSWORD        PIC X(08).
002400*                                DEMO CREDENTIAL STORE - CLEAR
002500         06  FDUMST-STATUS          PIC X(08).
002600*                                NORMAL / MEDIUM / BLOCKED
002700         88  FDUMST-ST-NORMAL       VALUE "NORMAL  ".
002800         88  FDUMST-ST-MEDIUM       VALUE "MEDIUM  ".
002900         88  FDUMST-ST-BLOCKED      VALUE "BLOCKED ".
003000         06  FILLER                 PIC X(04).
003100*                                RESERVED - PADS RECORD TO 30
