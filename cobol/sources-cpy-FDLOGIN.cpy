000100* FDLOGIN.cpybk
000200*-----------------------------------------------------------*
000300* LOGIN-REQUEST TRANSACTION RECORD.  ONE RECORD PER LOGIN OR
000400* LOGOUT ATTEMPT OFFERED TO THE AUTH UNIT (FDSVAUTH).
000500*-----------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------*
000800* FDS001  ACNRJR 14/03/2026 - FDS BATCH PHASE 2 - INITIAL         FDS001  
000900*                             VERSION.  TRAILING FILLER BRINGS
001000*                             THE 5-FIELD LAYOUT UP TO THE
001100*                             45-BYTE RECORD LENGTH.
001200*-------------------------------------------------------------*
001300     05  FDLOGIN-RECORD             PIC X(45).
001400*
001500*    I-O FORMAT:FDLOGINR FROM FILE LOGINREQ  OF LIBRARY FDSLIB
001600*
001700     05  FDLOGINR  REDEFINES FDLOGIN-RECORD.
001800         06  FDLOGIN-REQ-TYPE       PIC X(06).
001900*                                LOGIN OR LOGOUT
002000         88  FDLOGIN-IS-LOGIN       VALUE "LOGIN ".
002100         88  FDLOGIN-IS-LOGOUT      VALUE "LOGOUT".
002200         06  FDLOGIN-USERID         PIC X(10).
002300*                                ACCOUNT BEING AUTHENTICATED
002400         06  FDLOGIN-PASSWORD       PIC X(08).
002500*                                PASSWORD SUPPLIED - LOGIN ONLY
002600         06  FDLOGIN-COUNTRY        PIC X(02).
002700*                                CALLER ISO COUNTRY CODE
002800         06  FDLOGIN-CLIENT-IP      PIC X(15).
002900*                                CALLER DOTTED-QUAD IP ADDRESS
003000         06  FILLER                 PIC X(04).
003100*                                RESERVED - PADS RECORD TO 45
