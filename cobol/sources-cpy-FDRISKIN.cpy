000100* FDRISKIN.cpybk
000200*-----------------------------------------------------------*
000300* RISK-UPDATE-REQUEST RECORD.  ONE RECORD PER SCORING
000400* CALLBACK FROM THE DOWNSTREAM RISK ENGINE, OFFERED TO THE
000500* RISK-UPDATE UNIT (FDSVRISK).
000600*-----------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------*
000900* FDS001  ACNRJR 14/03/2026 - FDS BATCH PHASE 2 - INITIAL         FDS001  
001000*                             VERSION.  TRAILING FILLER BRINGS
001100*                             THE 2-FIELD LAYOUT UP TO THE
001200*                             20-BYTE RECORD LENGTH.
001300*-------------------------------------------------------------*
001400     05  FDRISKIN-RECORD            PIC X(20).
001500*
001600*    I-O FORMAT:FDRISKIR FROM FILE RISKREQ   OF LIBRARY FDSLIB
001700*
001800     05  FDRISKIR  REDEFINES FDRISKIN-RECORD.
001900         06  FDRISKIN-USERID        PIC X(10).
002000*                                ACCOUNT BEING UPDATED
002100         06  FDRISKIN-RISK-LEVEL    PIC X(06).
002200*                                HIGH/MEDIUM/LOW/NORMAL -
002300*                                CASE-INSENSITIVE ON INPUT
002400         06  FILLER                 PIC X(04).
002500*                                RESERVED - PADS RECORD TO 20
